000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*=======================*
000400 PROGRAM-ID.    FRQPRG01.
000500 AUTHOR.        REGINA APARECIDA COUTINHO.
000600 INSTALLATION.  FATEC SAO CAETANO.
000700 DATE-WRITTEN.  14/03/1994.
000800 DATE-COMPILED. 14/03/1994.
000900 SECURITY.      NIVEL BASICO.
001000*--------------------------------------------------------------*
001100* SISTEMA SFAA - FREQUENCIA E APROVEITAMENTO ACADEMICO          *
001200* PASSO 1 DE 3 DO LOTE SFAA                                     *
001300*--------------------------------------------------------------*
001400* OBJETIVO: LER O CADASTRO DE FREQUENCIA POR ALUNO X DISCIPLINA *
001500*           (COMPONENTES DE TEORIA E DE LABORATORIO), CRITICAR  *
001600*           OS REGISTROS DE ENTRADA E FUNDIR OS COMPONENTES DE  *
001700*           UMA MESMA DISCIPLINA BASE CONFORME O REGULAMENTO    *
001800*           VIGENTE (U18 OU R24) INFORMADO VIA CARTAO SYSIN.    *
001900*           O ARQUIVO FUNDIDO E GRAVADO EM ORDEM ASCENDENTE DE  *
002000*           MATRICULA + CODIGO BASE DA DISCIPLINA, SEM USO DE   *
002100*           SORT, ATRAVES DE TABELA EM MEMORIA COM CHAVE        *
002200*           ASCENDENTE.                                         *
002300*--------------------------------------------------------------*
002400*------------------> HISTORICO - MANUTENCAO <-------------------*
002500* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                    *
002600* ------  -------  ------  ------  -------------------------    *
002700*  V01    MAR/1994 940301  RAC     VERSAO INICIAL DO PASSO 1     *
002800*  V02    JUN/1994 940614  RAC     AJUSTE DO TAMANHO DO CAMPO    *
002900*                                  CODIGO DE DISCIPLINA P/ X(12)*
003000*  V03    SET/1994 940922  JPO     INCLUIDA CRITICA DE CONTADOR  *
003100*                                  DE AULAS NEGATIVO             *
003200*  V04    FEV/1995 950210  JPO     INCLUIDA CRITICA ASSISTIU >   *
003300*                                  MINISTRADAS (REJEITA REGISTRO)*
003400*  V05    OUT/1995 951003  RAC     TAMANHO TABELA DE FUSAO       *
003500*                                  AMPLIADO PARA 9999 OCORRENCIAS*
003600*  V06    MAI/1996 960517  JPO     PASSOU A GRAVAR CODIGOS        *
003700*                                  ORIGINAIS FUNDIDOS (COMBINED) *
003800*  V07    JAN/1997 970109  RAC     REJEITA MATRICULA COM MENOS   *
003900*                                  DE 2 POSICOES PREENCHIDAS     *
004000*  V08    AGO/1997 970814  WFS     PADRONIZADO LAYOUT DO CARTAO  *
004100*                                  DE CONTROLE (SYSIN)           *
004200*  V09    NOV/1998 981104  MCS     AJUSTE BUGUE DO ANO 2000 -    *
004300*                                  CAMPO DE DATA DO CABECALHO    *
004400*  V10    JAN/1999 990105  MCS     TESTES DE VIRADA DE SECULO -  *
004500*                                  CABECALHOS E RODAPES OK       *
004600*  V11    MAR/2000 000310  MCS     REVISADO APOS VIRADA DO ANO   *
004700*                                  2000 - SEM OCORRENCIAS         *
004800*  V12    JUL/2001 010719  WFS     ACEITA "NAN" COMO MATRICULA   *
004900*                                  OU DISCIPLINA EM BRANCO        *
005000*  V13    ABR/2003 030402  WFS     CONTADOR DE REGISTROS         *
005100*                                  REJEITADOS NO RELATORIO FINAL *
005200*  V14    OUT/2007 071015  DAL     INCLUIDO REGULAMENTO R24 NA   *
005300*                                  EXTRACAO DO CODIGO BASE        *
005400*  V15    FEV/2011 110208  DAL     TRATAMENTO DA TAG -R18/-R21   *
005500*                                  PRESERVADA NO CODIGO BASE      *
005600*  V16    SET/2014 140903  DAL     CORRIGIDO ARREDONDAMENTO DO   *
005700*                                  PERCENTUAL POR COMPONENTE      *
005750*  V17    ABR/2019 190412  LTN     AUDITORIA DA SECRETARIA PEDIU *
005760*                                  O DETALHE POR COMPONENTE NA   *
005770*                                  SAIDA FUNDIDA (CODIGO, NOME,  *
005780*                                  DADAS, ASSISTIDAS, ABONO,     *
005790*                                  LIC.MEDICA E PERCENTUAL DE    *
005795*                                  CADA TEORIA/PRATICA) - NAO SO *
005796*                                  O CODIGO ORIGINAL COMO ANTES  *
005797*  V18    NOV/2024 241104  EAS     TABELA DE FUSAO NAO FICAVA    *
005798*                                  REALMENTE EM ORDEM ASCENDENTE *
005799*                                  DE MATRICULA+COD-BASE (A      *
005801*                                  ASCENDING KEY DO OCCURS SO    *
005802*                                  VALE P/ SEARCH ALL) - GRAVACAO*
005803*                                  FICAVA NA ORDEM DE CHEGADA DO *
005804*                                  ATENFREQ; ADICIONADA ORDENACAO*
005805*                                  POR SELECAO ANTES DO DRENO    *
005806*--------------------------------------------------------------*
005900 ENVIRONMENT DIVISION.
006000*====================*
006100 CONFIGURATION SECTION.
006200*---------------------*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS CLASSE-TIPO-COMP IS 'T' 'L'
006600     UPSI-0 ON  STATUS IS SW-AJUSTE-DESLIGADO
006700     UPSI-0 OFF STATUS IS SW-AJUSTE-LIGADO
006800     .
006900 INPUT-OUTPUT SECTION.
007000*---------------------*
007100 FILE-CONTROL.
007200     SELECT F-ATENFREQ ASSIGN TO ATENFRJ
007300            FILE STATUS   IS WS-FS-ENT
007400     .
007500     SELECT F-FUSOFREQ ASSIGN TO FUSOFRJ
007600            FILE STATUS   IS WS-FS-SAI
007700     .
007800 DATA DIVISION.
007900*=============*
008000 FILE SECTION.
008100*------------*
008200 FD  F-ATENFREQ
008300     LABEL RECORD STANDARD
008400     RECORDING MODE  F
008500     .
008600 01  REG-ATENFREQ              PIC X(110)
008700     .
008800 FD  F-FUSOFREQ
008900     LABEL RECORD OMITTED
009000     RECORDING MODE  F
009100     .
009200 01  REG-FUSOFREQ              PIC X(320)
009300     .
009400 WORKING-STORAGE SECTION.
009500*-----------------------*
009600 01  FILLER                    PIC X(35)       VALUE
009700     '**** INICIO DA WORKING-STORAGE ****'.
009800
009810*-----> CHAVE DE CONTROLE AVULSA (PADRAO CGPRG DE 77-NIVEL)
009820 77  WS-REG-VALIDO             PIC X(01)       VALUE 'S'.
009830     88  REGISTRO-VALIDO                       VALUE 'S'.
009840     88  REGISTRO-INVALIDO                     VALUE 'N'.
009850*-----> SUBSCRITOS AVULSOS DA ORDENACAO POR SELECAO DA TABELA
009860*-----> DE FUSAO (VIDE 057/058/059-ORDENAR...), PADRAO 77-NIVEL
009870 77  WS-SRT-I                  PIC 9(04)       COMP VALUE 0.
009880 77  WS-SRT-J                  PIC 9(04)       COMP VALUE 0.
009890 77  WS-SRT-MENOR              PIC 9(04)       COMP VALUE 0.
009900*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
010000 01  WS-AREA-AUX.
010100     05  WS-FS-ENT             PIC X(02).
010200     05  WS-FS-SAI             PIC X(02).
010300     05  WS-MSG                PIC X(35).
010400     05  WS-FS-MSG             PIC X(02).
010500     05  WS-CTLIDO             PIC 9(06)       COMP.
010600     05  WS-CTVALIDO           PIC 9(06)       COMP.
010700     05  WS-CTREJEIT           PIC 9(06)       COMP.
010800     05  WS-CTIGNOR            PIC 9(06)       COMP.
010900     05  WS-CTGRAV             PIC 9(06)       COMP.
011000     05  WS-IDX                PIC 9(02)       COMP.
011100     05  WS-IDX2               PIC 9(02)       COMP.
011200     05  WS-DTSYS              PIC 9(06).
011300     05  WS-DTSYS-R REDEFINES WS-DTSYS.
011400         10  WS-DTSYS-AA       PIC 9(02).
011500         10  WS-DTSYS-MM       PIC 9(02).
011600         10  WS-DTSYS-DD       PIC 9(02).
011700     05  WS-DTEDI              PIC X(10).
011800     05  WS-HRSYS              PIC 9(08).
011900     05  WS-HREDI              PIC X(11).
011950     05  FILLER                PIC X(01)       VALUE SPACES.
012000
012100*-----> CARTAO DE PARAMETROS DO LOTE (VIA SYSIN)
012200 01  WS-CARTAO-PARM.
012300     05  WS-PARM-REGULAMENTO   PIC X(03)       VALUE 'U18'.
012400         88  REGULAMENTO-U18   VALUE 'U18'.
012500         88  REGULAMENTO-R24   VALUE 'R24'.
012600     05  FILLER                PIC X(77)       VALUE SPACES.
012700
012800*-----> DADOS DE ENTRADA - FREQUENCIA POR ALUNO X DISCIPLINA
012900 01  WS-REG-ENTRADA.
013000     05  WS-E-MATRICULA        PIC X(15).
013100     05  WS-E-NOME-ALUNO       PIC X(30).
013200     05  WS-E-NOME-ALUNO-R REDEFINES WS-E-NOME-ALUNO.
013300         10  WS-E-SOBRENOME    PIC X(20).
013400         10  WS-E-PRENOME      PIC X(10).
013500     05  WS-E-COD-DISCIPLINA   PIC X(12).
013600     05  WS-E-COD-DISCIPLINA-R REDEFINES WS-E-COD-DISCIPLINA.
013700         10  WS-E-COD-PREFIXO  PIC X(08).
013800         10  WS-E-COD-SUFIXO   PIC X(04).
013900     05  WS-E-NOME-DISCIPLINA  PIC X(30).
014000     05  WS-E-AULAS-DADAS      PIC 9(04).
014100     05  WS-E-AULAS-PRESENTE   PIC 9(04).
014200     05  WS-E-QTD-ABONO       PIC 9(03).
014300     05  WS-E-QTD-LIC-MEDICA  PIC 9(03).
014400     05  FILLER                PIC X(09)       VALUE SPACES.
014500*
014900
015000*-----> AREA DE TRABALHO - EXTRACAO DO CODIGO BASE
015100 01  WS-AREA-CODBASE.
015200     05  WS-CB-CODIGO-UC       PIC X(12).
015300     05  WS-CB-TAG-POS         PIC 9(02)       COMP.
015400     05  WS-CB-TAG-LEN         PIC 9(02)       COMP.
015500     05  WS-CB-RESTO-LEN       PIC 9(02)       COMP.
015600     05  WS-CB-PARTE-CODIGO    PIC X(12).
015700     05  WS-CB-PARTE-TAG       PIC X(12).
015800     05  WS-CB-TAM-PARTE       PIC 9(02)       COMP.
015900     05  WS-CB-ULTIMO-CAR      PIC X(01).
016000     05  WS-CB-TAM-BASE        PIC 9(02)       COMP.
016100     05  WS-CB-CODIGO-BASE-SEM PIC X(12).
016200     05  WS-CB-CODIGO-BASE     PIC X(12).
016250     05  FILLER                PIC X(02)       VALUE SPACES.
016300
016400*-----> TABELA DE FUSAO EM MEMORIA (1 ALUNO X DISCIPLINA BASE)
016500 01  WS-TAB-FUSAO.
016600     05  WS-QT-FUSAO           PIC 9(04)       COMP VALUE 0.
016650     05  FILLER                PIC X(02)       VALUE SPACES.
016700     05  WS-FUSAO-TAB OCCURS 1 TO 9999 TIMES
016800                      DEPENDING ON WS-QT-FUSAO
016900                      ASCENDING KEY WS-FU-MATRICULA
017000                                    WS-FU-COD-BASE
017100                      INDEXED BY IDX-FUSAO.
017200         10  WS-FU-MATRICULA    PIC X(15).
017300         10  WS-FU-NOME-ALUNO   PIC X(30).
017400         10  WS-FU-COD-BASE     PIC X(12).
017500         10  WS-FU-NOME-DISC    PIC X(30).
017600         10  WS-FU-COMBINADO    PIC X(01)      VALUE 'N'.
017700         10  WS-FU-QTD-COMP     PIC 9(01)      COMP VALUE 0.
017800         10  WS-FU-COMBIN-GRUPO.
017810*-----> QUEBRA POR COMPONENTE ORIGINAL (TEORIA/PRATICA), ANTES
017820*-----> DA FUSAO - CODIGO, NOME, FREQUENCIA E PERCENTUAL
017900             15  WS-FU-COMPONENTE OCCURS 4 TIMES.
017910                 20  WS-FU-COMP-CODIGO  PIC X(12).
017920                 20  WS-FU-COMP-NOME    PIC X(20).
017930                 20  WS-FU-COMP-DADAS   PIC 9(04).
017940                 20  WS-FU-COMP-PRES    PIC 9(04).
017950                 20  WS-FU-COMP-ABONO   PIC 9(03).
017960                 20  WS-FU-COMP-LICMED  PIC 9(03).
017970                 20  WS-FU-COMP-PCT     PIC 9(03)V99.
018200         10  WS-FU-AULAS-DADAS  PIC 9(05)      COMP VALUE 0.
018300         10  WS-FU-AULAS-PRES   PIC 9(05)      COMP VALUE 0.
018400         10  WS-FU-QTD-ABONO    PIC 9(04)      COMP VALUE 0.
018500         10  WS-FU-QTD-LICMED   PIC 9(04)      COMP VALUE 0.
018510
018520*-----> AREA DE TROCA DA ORDENACAO POR SELECAO DE WS-FUSAO-TAB
018530*-----> (ESPELHO BYTE-A-BYTE DE UMA OCORRENCIA DA TABELA ACIMA,
018540*-----> USADA PELO PAR DE MOVE EM 056-TROCAR-LINHAS-FUSAO)
018550 01  WS-FU-SWAP.
018552     05  WS-SW-MATRICULA       PIC X(15).
018554     05  WS-SW-NOME-ALUNO      PIC X(30).
018556     05  WS-SW-COD-BASE        PIC X(12).
018558     05  WS-SW-NOME-DISC       PIC X(30).
018560     05  WS-SW-COMBINADO       PIC X(01).
018562     05  WS-SW-QTD-COMP        PIC 9(01)      COMP.
018564     05  WS-SW-COMBIN-GRUPO.
018566         10  WS-SW-COMPONENTE  OCCURS 4 TIMES.
018568             15  WS-SW-COMP-CODIGO  PIC X(12).
018570             15  WS-SW-COMP-NOME    PIC X(20).
018572             15  WS-SW-COMP-DADAS   PIC 9(04).
018574             15  WS-SW-COMP-PRES    PIC 9(04).
018576             15  WS-SW-COMP-ABONO   PIC 9(03).
018578             15  WS-SW-COMP-LICMED  PIC 9(03).
018580             15  WS-SW-COMP-PCT     PIC 9(03)V99.
018582     05  WS-SW-AULAS-DADAS     PIC 9(05)      COMP.
018584     05  WS-SW-AULAS-PRES      PIC 9(05)      COMP.
018586     05  WS-SW-QTD-ABONO       PIC 9(04)      COMP.
018588     05  WS-SW-QTD-LICMED      PIC 9(04)      COMP.
018590     05  FILLER                PIC X(02)       VALUE SPACES.
018600
018700*-----> SAIDA - REGISTRO FUNDIDO (UMA LINHA POR ALUNO X MATERIA)
018800 01  WS-REG-SAIDA.
018900     05  WS-S-MATRICULA        PIC X(15).
019000     05  WS-S-NOME-ALUNO       PIC X(30).
019100     05  WS-S-COD-DISCIPLINA   PIC X(12).
019200     05  WS-S-NOME-DISCIPLINA  PIC X(30).
019300     05  WS-S-COMBINADO        PIC X(01).
019400     05  WS-S-COMBIN-GRUPO.
019410         10  WS-S-COMPONENTE OCCURS 4 TIMES.
019420             15  WS-S-COMP-CODIGO  PIC X(12).
019430             15  WS-S-COMP-NOME    PIC X(20).
019440             15  WS-S-COMP-DADAS   PIC 9(04).
019450             15  WS-S-COMP-PRES    PIC 9(04).
019460             15  WS-S-COMP-ABONO   PIC 9(03).
019470             15  WS-S-COMP-LICMED  PIC 9(03).
019480             15  WS-S-COMP-PCT     PIC 9(03)V99.
019600     05  WS-S-AULAS-DADAS      PIC 9(05).
019700     05  WS-S-AULAS-PRES       PIC 9(05).
019800     05  WS-S-QTD-ABONO        PIC 9(04).
019900     05  WS-S-QTD-LICMED       PIC 9(04).
020000     05  FILLER                PIC X(10)       VALUE SPACES.
020100
020200 01  FILLER                    PIC X(35)       VALUE
020300     '****** FIM DA WORKING-STORAGE *****'.
020400*
020500 PROCEDURE DIVISION.
020600*==================*
020700*--------------------------------------------------------------*
020800*    PROCESSO PRINCIPAL                                        *
020900*--------------------------------------------------------------*
021000 000-FRQPRG01.
021100
021200     PERFORM 010-INICIAR
021300     PERFORM 030-PROCESSAR UNTIL WS-FS-ENT = '10'
021400     PERFORM 060-DRENAR-TABELA
021500     PERFORM 090-TERMINAR
021600     STOP RUN
021700     .
021800*--------------------------------------------------------------*
021900*    PROCEDIMENTOS INICIAIS                                    *
022000*--------------------------------------------------------------*
022100 010-INICIAR.
022200
022300     DISPLAY '*--------------------------------*'
022400     DISPLAY '* SFAA - PASSO 1 - FRQPRG01       *'
022500     DISPLAY '* CRITICA E FUSAO DE FREQUENCIA   *'
022600     DISPLAY '*--------------------------------*'
022700
022800     PERFORM 015-DATA-HORA
022900
023000     DISPLAY ' *----------------------------------------*'
023100     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
023200     DISPLAY ' *----------------------------------------*'
023300
023400     ACCEPT WS-CARTAO-PARM FROM SYSIN
023500
023600     IF NOT REGULAMENTO-U18 AND NOT REGULAMENTO-R24
023700        MOVE 'U18' TO WS-PARM-REGULAMENTO
023800     END-IF
023900
024000     DISPLAY ' * REGULAMENTO VIGENTE NO LOTE = '
024100             WS-PARM-REGULAMENTO
024200
024300     PERFORM 020-ABRIR-ARQ
024400
024500     PERFORM 025-LER-ATENFREQ
024600     .
024700*--------------------------------------------------------------*
024800*    OBTER A DATA E HORA DO SISTEMA                             *
024900*--------------------------------------------------------------*
025000 015-DATA-HORA.
025100
025200     ACCEPT  WS-DTSYS  FROM DATE
025300     STRING  WS-DTSYS-DD   '/'
025400             WS-DTSYS-MM   '/20'
025500             WS-DTSYS-AA
025600     DELIMITED BY SIZE INTO WS-DTEDI
025700
025800     ACCEPT  WS-HRSYS  FROM TIME
025900     STRING  WS-HRSYS  (1:2) ':'
026000             WS-HRSYS  (3:2) ':'
026100             WS-HRSYS  (5:2) ':'
026200             WS-HRSYS  (7:2)
026300     DELIMITED BY SIZE INTO WS-HREDI
026400     .
026500*--------------------------------------------------------------*
026600*    ABERTURA DOS ARQUIVOS                                      *
026700*--------------------------------------------------------------*
026800 020-ABRIR-ARQ.
026900
027000     OPEN INPUT  F-ATENFREQ
027100     IF WS-FS-ENT NOT = '00'
027200        MOVE 'ERRO AO ABRIR O F-ATENFREQ'  TO WS-MSG
027300        MOVE WS-FS-ENT                     TO WS-FS-MSG
027400        GO TO 999-ERRO
027500     END-IF
027600
027700     OPEN OUTPUT F-FUSOFREQ
027800     IF WS-FS-SAI NOT = '00'
027900        MOVE 'ERRO AO ABRIR O F-FUSOFREQ'  TO WS-MSG
028000        MOVE WS-FS-SAI                     TO WS-FS-MSG
028100        GO TO 999-ERRO
028200     END-IF
028300     .
028400*--------------------------------------------------------------*
028500*    LEITURA DO CADASTRO DE FREQUENCIA                          *
028600*--------------------------------------------------------------*
028700 025-LER-ATENFREQ.
028800
028900     READ F-ATENFREQ INTO WS-REG-ENTRADA
029000
029100     IF WS-FS-ENT NOT = '00' AND '10'
029200        MOVE 'ERRO NA LEITURA DO F-ATENFREQ'  TO WS-MSG
029300        MOVE WS-FS-ENT                        TO WS-FS-MSG
029400        GO TO 999-ERRO
029500     ELSE
029600        IF WS-FS-ENT = '00'
029700           ADD 1 TO WS-CTLIDO
029800        END-IF
029900     END-IF
030000     .
030100*--------------------------------------------------------------*
030200*    PROCESSAR UM REGISTRO DE FREQUENCIA RECEBIDO               *
030300*--------------------------------------------------------------*
030400 030-PROCESSAR.
030500
030600     PERFORM 028-CRITICAR-REGISTRO
030700
030800     IF REGISTRO-VALIDO
030900        ADD 1 TO WS-CTVALIDO
031000        PERFORM 040-OBTER-CODBASE
031100        PERFORM 050-ACUMULAR-FUSAO
031200     END-IF
031300
031400     PERFORM 025-LER-ATENFREQ
031500     .
031600*--------------------------------------------------------------*
031700*    CRITICAR O REGISTRO DE ENTRADA                             *
031800*    REJEITA: ASSISTIU > MINISTRADAS OU CONTADOR NEGATIVO       *
031900*    IGNORA : MATRICULA/DISCIPLINA EM BRANCO, 'NAN' OU < 2 POS  *
032000*--------------------------------------------------------------*
032100 028-CRITICAR-REGISTRO.
032200
032300     MOVE 'S' TO WS-REG-VALIDO
032400
032500     IF WS-E-MATRICULA       = SPACES  OR
032600        WS-E-MATRICULA (1:3) = 'nan'   OR
032700        WS-E-MATRICULA (1:3) = 'NAN'   OR
032800        WS-E-MATRICULA (2:1) = SPACE
032900        MOVE 'N' TO WS-REG-VALIDO
033000        ADD  1   TO WS-CTIGNOR
033100        DISPLAY ' * IGNORADO - MATRICULA INVALIDA = '
033200                WS-E-MATRICULA
033300     END-IF
033400
033500     IF REGISTRO-VALIDO AND
033600        (WS-E-COD-DISCIPLINA       = SPACES OR
033700         WS-E-COD-DISCIPLINA (1:3) = 'nan'  OR
033800         WS-E-COD-DISCIPLINA (1:3) = 'NAN')
033900        MOVE 'N' TO WS-REG-VALIDO
034000        ADD  1   TO WS-CTIGNOR
034100        DISPLAY ' * IGNORADO - DISCIPLINA EM BRANCO, ALUNO = '
034200                WS-E-MATRICULA
034300     END-IF
034400
034500     IF REGISTRO-VALIDO AND
034600        WS-E-AULAS-PRESENTE > WS-E-AULAS-DADAS
034700        MOVE 'N' TO WS-REG-VALIDO
034800        ADD  1   TO WS-CTREJEIT
034900        DISPLAY ' * REJEITADO - ASSISTIU MAIOR QUE MINISTRADAS,'
035000                ' ALUNO = ' WS-E-MATRICULA
035100     END-IF
035200     .
035300*--------------------------------------------------------------*
035400*    OBTER O CODIGO BASE DA DISCIPLINA (U18 / R24)              *
035500*    RETIRA A TAG -R18/-R21 PARA O TESTE DE SUFIXO E A          *
035600*    RECOLOCA NO CODIGO BASE FINAL.                             *
035700*--------------------------------------------------------------*
035800 040-OBTER-CODBASE.
035900
036000     MOVE WS-E-COD-DISCIPLINA TO WS-CB-CODIGO-UC
036100     INSPECT WS-CB-CODIGO-UC
036200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
036300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036400
036500     MOVE 0      TO WS-CB-TAG-POS
036600     MOVE SPACES TO WS-CB-PARTE-CODIGO WS-CB-PARTE-TAG
036700                    WS-CB-CODIGO-BASE
036800
036900     PERFORM 041-ACHAR-TAG
037000         VARYING WS-IDX FROM 1 BY 1
037100         UNTIL WS-IDX > 11 OR WS-CB-TAG-POS > 0
037200
037300     IF WS-CB-TAG-POS > 0
037400        COMPUTE WS-CB-TAG-LEN = WS-CB-TAG-POS - 1
037500        MOVE WS-CB-CODIGO-UC (1:WS-CB-TAG-LEN)
037600                                TO WS-CB-PARTE-CODIGO
037700        COMPUTE WS-CB-RESTO-LEN = 13 - WS-CB-TAG-POS
037800        MOVE WS-CB-CODIGO-UC (WS-CB-TAG-POS:WS-CB-RESTO-LEN)
037900                                TO WS-CB-PARTE-TAG
038000     ELSE
038100        MOVE WS-CB-CODIGO-UC TO WS-CB-PARTE-CODIGO
038200     END-IF
038300
038400     MOVE 0 TO WS-CB-TAM-PARTE
038500     PERFORM 042-ACHAR-FIM
038600         VARYING WS-IDX2 FROM 12 BY -1
038700         UNTIL WS-IDX2 < 1 OR
038800               WS-CB-PARTE-CODIGO (WS-IDX2:1) NOT = SPACE
038900
039000     IF WS-IDX2 >= 1
039100        MOVE WS-IDX2 TO WS-CB-TAM-PARTE
039200        MOVE WS-CB-PARTE-CODIGO (WS-CB-TAM-PARTE:1)
039300                                TO WS-CB-ULTIMO-CAR
039400     ELSE
039500        MOVE SPACE TO WS-CB-ULTIMO-CAR
039600     END-IF
039700
039800     IF WS-CB-ULTIMO-CAR IS CLASSE-TIPO-COMP
039900        IF REGULAMENTO-U18
040000           PERFORM 043-BASE-U18
040100        ELSE
040200           PERFORM 044-BASE-R24
040300        END-IF
040400     ELSE
040500        IF REGULAMENTO-R24
040600           PERFORM 044-BASE-R24
040700        ELSE
040800           MOVE WS-CB-PARTE-CODIGO TO WS-CB-CODIGO-BASE-SEM
040900        END-IF
041000     END-IF
041100
041200     MOVE SPACES TO WS-CB-CODIGO-BASE
041300     STRING WS-CB-CODIGO-BASE-SEM DELIMITED BY SPACE
041400            WS-CB-PARTE-TAG       DELIMITED BY SIZE
041500       INTO WS-CB-CODIGO-BASE
041600     .
041700*--------------------------------------------------------------*
041800*    LOCALIZAR A POSICAO DA TAG "-R" NO CODIGO (SE HOUVER)      *
041900*--------------------------------------------------------------*
042000 041-ACHAR-TAG.
042100
042200     IF WS-CB-CODIGO-UC (WS-IDX:2) = '-R'
042300        MOVE WS-IDX TO WS-CB-TAG-POS
042400     END-IF
042500     .
042600*--------------------------------------------------------------*
042700*    LOCALIZAR O ULTIMO CARACTER NAO BRANCO DA PARTE DO CODIGO  *
042800*--------------------------------------------------------------*
042900 042-ACHAR-FIM.
043000
043100     CONTINUE
043200     .
043300*--------------------------------------------------------------*
043400*    REGULAMENTO U18 - T OU L FINAL REMOVIDO DA PARTE DO CODIGO *
043500*--------------------------------------------------------------*
043600 043-BASE-U18.
043700
043800     COMPUTE WS-CB-TAM-BASE = WS-CB-TAM-PARTE - 1
043900     IF WS-CB-TAM-BASE > 0
044000        MOVE WS-CB-PARTE-CODIGO (1:WS-CB-TAM-BASE)
044100                                TO WS-CB-CODIGO-BASE-SEM
044200     ELSE
044300        MOVE WS-CB-PARTE-CODIGO TO WS-CB-CODIGO-BASE-SEM
044400     END-IF
044500     .
044600*--------------------------------------------------------------*
044700*    REGULAMENTO R24 - SO O L FINAL E REMOVIDO; T FICA NA BASE  *
044800*    (DAL 071015 - INCLUSAO DO REGULAMENTO R24)                 *
044900*--------------------------------------------------------------*
045000 044-BASE-R24.
045100
045200     IF WS-CB-ULTIMO-CAR = 'L'
045300        COMPUTE WS-CB-TAM-BASE = WS-CB-TAM-PARTE - 1
045400        IF WS-CB-TAM-BASE > 0
045500           MOVE WS-CB-PARTE-CODIGO (1:WS-CB-TAM-BASE)
045600                                   TO WS-CB-CODIGO-BASE-SEM
045700        ELSE
045800           MOVE WS-CB-PARTE-CODIGO TO WS-CB-CODIGO-BASE-SEM
045900        END-IF
046000     ELSE
046100        MOVE WS-CB-PARTE-CODIGO TO WS-CB-CODIGO-BASE-SEM
046200     END-IF
046300     .
046400*--------------------------------------------------------------*
046500*    LOCALIZAR/CRIAR A LINHA DO ALUNO X DISCIPLINA BASE NA      *
046600*    TABELA DE FUSAO E ACUMULAR OS COMPONENTES                  *
046700*--------------------------------------------------------------*
046800 050-ACUMULAR-FUSAO.
046900
047000     SET IDX-FUSAO TO 1
047100     SEARCH WS-FUSAO-TAB
047200        AT END
047300           PERFORM 051-INSERIR-FUSAO
047400        WHEN WS-FU-MATRICULA (IDX-FUSAO) = WS-E-MATRICULA AND
047500             WS-FU-COD-BASE  (IDX-FUSAO) = WS-CB-CODIGO-BASE
047600           PERFORM 052-SOMAR-COMPONENTE
047700     END-SEARCH
047800     .
047900*--------------------------------------------------------------*
048000*    INSERIR NOVA LINHA NA TABELA DE FUSAO (1o COMPONENTE)      *
048100*--------------------------------------------------------------*
048200 051-INSERIR-FUSAO.
048300
048400     IF WS-QT-FUSAO >= 9999
048500        MOVE 'TABELA DE FUSAO CHEIA (9999 LINHAS)' TO WS-MSG
048600        MOVE SPACES                                TO WS-FS-MSG
048700        GO TO 999-ERRO
048800     END-IF
048900
049000     ADD 1 TO WS-QT-FUSAO
049100     SET IDX-FUSAO TO WS-QT-FUSAO
049200
049300     MOVE WS-E-MATRICULA      TO WS-FU-MATRICULA  (IDX-FUSAO)
049400     MOVE WS-E-NOME-ALUNO     TO WS-FU-NOME-ALUNO (IDX-FUSAO)
049500     MOVE WS-CB-CODIGO-BASE   TO WS-FU-COD-BASE   (IDX-FUSAO)
049600     MOVE WS-E-NOME-DISCIPLINA
049700                              TO WS-FU-NOME-DISC  (IDX-FUSAO)
049800     MOVE 'N'                 TO WS-FU-COMBINADO  (IDX-FUSAO)
050000     MOVE 0                   TO WS-FU-QTD-COMP   (IDX-FUSAO)
050100     MOVE 0                   TO WS-FU-AULAS-DADAS(IDX-FUSAO)
050200     MOVE 0                   TO WS-FU-AULAS-PRES (IDX-FUSAO)
050300     MOVE 0                   TO WS-FU-QTD-ABONO  (IDX-FUSAO)
050400     MOVE 0                   TO WS-FU-QTD-LICMED (IDX-FUSAO)
050450
050460     PERFORM 053-LIMPAR-COMPONENTES
050470         VARYING WS-IDX2 FROM 1 BY 1
050480         UNTIL WS-IDX2 > 4
050500
050600     PERFORM 052-SOMAR-COMPONENTE
050700     .
050750*--------------------------------------------------------------*
050760*    ZERAR UM SLOT DA QUEBRA POR COMPONENTE DA LINHA NOVA       *
050770*    (SUBSTITUI O ANTIGO MOVE SPACES NO GRUPO - O GRUPO AGORA   *
050780*    TEM CAMPOS NUMERICOS E NAO PODE SER LIMPO DE UMA VEZ SO)   *
050790*--------------------------------------------------------------*
050800 053-LIMPAR-COMPONENTES.
050810
050820     MOVE SPACES TO WS-FU-COMP-CODIGO (IDX-FUSAO, WS-IDX2)
050830     MOVE SPACES TO WS-FU-COMP-NOME   (IDX-FUSAO, WS-IDX2)
050840     MOVE 0      TO WS-FU-COMP-DADAS  (IDX-FUSAO, WS-IDX2)
050850     MOVE 0      TO WS-FU-COMP-PRES   (IDX-FUSAO, WS-IDX2)
050860     MOVE 0      TO WS-FU-COMP-ABONO  (IDX-FUSAO, WS-IDX2)
050870     MOVE 0      TO WS-FU-COMP-LICMED (IDX-FUSAO, WS-IDX2)
050880     MOVE 0      TO WS-FU-COMP-PCT    (IDX-FUSAO, WS-IDX2)
050890     .
050900*--------------------------------------------------------------*
050950*    SOMAR UM COMPONENTE (TEORIA OU LAB) NA LINHA DO ALUNO      *
051050*--------------------------------------------------------------*
051100 052-SOMAR-COMPONENTE.
051200
051300     ADD 1 TO WS-FU-QTD-COMP (IDX-FUSAO)
051400
051500     IF WS-FU-QTD-COMP (IDX-FUSAO) > 1
051600        MOVE 'S' TO WS-FU-COMBINADO (IDX-FUSAO)
051700     END-IF
051800
051900     IF WS-FU-QTD-COMP (IDX-FUSAO) <= 4
052000        MOVE WS-E-COD-DISCIPLINA
052100            TO WS-FU-COMP-CODIGO (IDX-FUSAO,
052200               WS-FU-QTD-COMP (IDX-FUSAO))
052210        MOVE WS-E-NOME-DISCIPLINA
052220            TO WS-FU-COMP-NOME   (IDX-FUSAO,
052230               WS-FU-QTD-COMP (IDX-FUSAO))
052240        MOVE WS-E-AULAS-DADAS
052250            TO WS-FU-COMP-DADAS  (IDX-FUSAO,
052260               WS-FU-QTD-COMP (IDX-FUSAO))
052270        MOVE WS-E-AULAS-PRESENTE
052280            TO WS-FU-COMP-PRES   (IDX-FUSAO,
052290               WS-FU-QTD-COMP (IDX-FUSAO))
052300        MOVE WS-E-QTD-ABONO
052310            TO WS-FU-COMP-ABONO  (IDX-FUSAO,
052320               WS-FU-QTD-COMP (IDX-FUSAO))
052330        MOVE WS-E-QTD-LIC-MEDICA
052340            TO WS-FU-COMP-LICMED (IDX-FUSAO,
052350               WS-FU-QTD-COMP (IDX-FUSAO))
052360        PERFORM 055-CALC-PERC-COMPONENTE
052370     END-IF
052400
052500     IF WS-FU-NOME-DISC (IDX-FUSAO) = SPACES
052600        MOVE WS-E-NOME-DISCIPLINA TO WS-FU-NOME-DISC (IDX-FUSAO)
052700     END-IF
052800
052900     ADD WS-E-AULAS-DADAS    TO WS-FU-AULAS-DADAS (IDX-FUSAO)
053000     ADD WS-E-AULAS-PRESENTE TO WS-FU-AULAS-PRES  (IDX-FUSAO)
053100     ADD WS-E-QTD-ABONO      TO WS-FU-QTD-ABONO   (IDX-FUSAO)
053200     ADD WS-E-QTD-LIC-MEDICA TO WS-FU-QTD-LICMED  (IDX-FUSAO)
053210     .
053220*--------------------------------------------------------------*
053230*    PERCENTUAL DO COMPONENTE ORIGINAL (ANTES DA FUSAO), PARA   *
053240*    O DETALHAMENTO POR TEORIA/PRATICA EXIGIDO NA SAIDA         *
053250*--------------------------------------------------------------*
053260 055-CALC-PERC-COMPONENTE.
053270
053280     IF WS-E-AULAS-DADAS = 0
053290        MOVE 0 TO WS-FU-COMP-PCT (IDX-FUSAO,
053291                  WS-FU-QTD-COMP (IDX-FUSAO))
053292     ELSE
053293        COMPUTE WS-FU-COMP-PCT (IDX-FUSAO,
053294                WS-FU-QTD-COMP (IDX-FUSAO)) ROUNDED =
053295                (WS-E-AULAS-PRESENTE / WS-E-AULAS-DADAS) * 100
053296     END-IF
053300     .
053310*--------------------------------------------------------------*
053320*    TROCAR DUAS LINHAS DA TABELA DE FUSAO (SUBROTINA DA         *
053330*    ORDENACAO POR SELECAO ABAIXO) - AREA DE TROCA WS-FU-SWAP    *
053340*    EH ESPELHO BYTE-A-BYTE DE UMA OCORRENCIA DE WS-FUSAO-TAB    *
053350*--------------------------------------------------------------*
053360 056-TROCAR-LINHAS-FUSAO.
053370
053380     MOVE WS-FUSAO-TAB (WS-SRT-I)     TO WS-FU-SWAP
053390     MOVE WS-FUSAO-TAB (WS-SRT-MENOR) TO WS-FUSAO-TAB (WS-SRT-I)
053392     MOVE WS-FU-SWAP                  TO WS-FUSAO-TAB (WS-SRT-MENOR)
053394     .
053396*--------------------------------------------------------------*
053398*    ACHAR, NO RESTO DA TABELA (DE WS-SRT-J ATE O FIM), A LINHA  *
053400*    DE MENOR CHAVE MATRICULA+COD-BASE - CHAMADA PELO 057        *
053402*--------------------------------------------------------------*
053404 059-ACHAR-MENOR-FUSAO.
053406
053408     IF WS-FU-MATRICULA (WS-SRT-J) < WS-FU-MATRICULA (WS-SRT-MENOR)
053410        OR (WS-FU-MATRICULA (WS-SRT-J) =
053412             WS-FU-MATRICULA (WS-SRT-MENOR) AND
053414            WS-FU-COD-BASE  (WS-SRT-J) <
053416             WS-FU-COD-BASE  (WS-SRT-MENOR))
053418        MOVE WS-SRT-J TO WS-SRT-MENOR
053420     END-IF
053422     .
053424*--------------------------------------------------------------*
053426*    ORDENAR WS-FUSAO-TAB ASCENDENTE POR MATRICULA+COD-BASE      *
053428*    (SELECAO DIRETA - SHOP NAO TEM VERBO SORT NESTE PROGRAMA,   *
053430*    A ASCENDING KEY DO OCCURS SO VALE PARA SEARCH ALL, NAO      *
053432*    ORDENA SOZINHA; A CARGA EM 051 INSERE NO FIM DA TABELA NA   *
053434*    ORDEM DE CHEGADA DO ATENFREQ, QUE E ARBITRARIA - REQ. 02)   *
053436*--------------------------------------------------------------*
053438 057-ORDENAR-TABELA-FUSAO.
053440
053442     IF WS-QT-FUSAO > 1
053444        PERFORM 058-ORDENAR-LINHA-FUSAO
053446            VARYING WS-SRT-I FROM 1 BY 1
053448            UNTIL WS-SRT-I >= WS-QT-FUSAO
053450     END-IF
053452     .
053454 058-ORDENAR-LINHA-FUSAO.
053456
053458     MOVE WS-SRT-I TO WS-SRT-MENOR
053460     PERFORM 059-ACHAR-MENOR-FUSAO
053462         VARYING WS-SRT-J FROM WS-SRT-I BY 1
053464         UNTIL WS-SRT-J > WS-QT-FUSAO
053466     IF WS-SRT-MENOR NOT = WS-SRT-I
053468        PERFORM 056-TROCAR-LINHAS-FUSAO
053470     END-IF
053472     .
053474*--------------------------------------------------------------*
053476*    AO FINAL DA ENTRADA, ORDENAR E DRENAR A TABELA PARA O       *
053478*    ARQUIVO FUNDIDO DE SAIDA, JA EM ORDEM ASCENDENTE DE CHAVE   *
053480*    (CR 2024-11 - ANTES SO DRENAVA NA ORDEM DE CARGA; A CHAVE   *
053482*    ASCENDING DO OCCURS NUNCA ERA DE FATO APLICADA)             *
053484*--------------------------------------------------------------*
053800 060-DRENAR-TABELA.
053900
054000     DISPLAY ' * TOTAL DE LINHAS NA TABELA DE FUSAO = '
054100             WS-QT-FUSAO
054150
054160     PERFORM 057-ORDENAR-TABELA-FUSAO
054170
054300     PERFORM 065-GRAVAR-LINHA
054400         VARYING WS-IDX FROM 1 BY 1
054500         UNTIL WS-IDX > WS-QT-FUSAO
054600     .
054700*--------------------------------------------------------------*
054800*    MONTAR E GRAVAR UMA LINHA DO ARQUIVO FUNDIDO               *
054900*--------------------------------------------------------------*
055000 065-GRAVAR-LINHA.
055100
055200     MOVE SPACES                       TO WS-REG-SAIDA
055300     MOVE WS-FU-MATRICULA  (WS-IDX)    TO WS-S-MATRICULA
055400     MOVE WS-FU-NOME-ALUNO (WS-IDX)    TO WS-S-NOME-ALUNO
055500     MOVE WS-FU-COD-BASE   (WS-IDX)    TO WS-S-COD-DISCIPLINA
055600     MOVE WS-FU-NOME-DISC  (WS-IDX)    TO WS-S-NOME-DISCIPLINA
055700     MOVE WS-FU-COMBINADO  (WS-IDX)    TO WS-S-COMBINADO
055800     MOVE WS-FU-COMBIN-GRUPO (WS-IDX)  TO WS-S-COMBIN-GRUPO
055900     MOVE WS-FU-AULAS-DADAS(WS-IDX)    TO WS-S-AULAS-DADAS
056000     MOVE WS-FU-AULAS-PRES (WS-IDX)    TO WS-S-AULAS-PRES
056100     MOVE WS-FU-QTD-ABONO  (WS-IDX)    TO WS-S-QTD-ABONO
056200     MOVE WS-FU-QTD-LICMED (WS-IDX)    TO WS-S-QTD-LICMED
056300
056400     WRITE REG-FUSOFREQ FROM WS-REG-SAIDA
056500     IF WS-FS-SAI NOT = '00'
056600        MOVE 'ERRO NA GRAVACAO DO F-FUSOFREQ' TO WS-MSG
056700        MOVE WS-FS-SAI                        TO WS-FS-MSG
056800        GO TO 999-ERRO
056900     ELSE
057000        ADD 1 TO WS-CTGRAV
057100     END-IF
057200     .
057300*--------------------------------------------------------------*
057400*    PROCEDIMENTOS FINAIS                                       *
057500*--------------------------------------------------------------*
057600 090-TERMINAR.
057700
057800     PERFORM 015-DATA-HORA
057900
058000     DISPLAY ' *----------------------------------------*'
058100     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
058200     DISPLAY ' *----------------------------------------*'
058300     DISPLAY ' *========================================*'
058400     DISPLAY ' *   TOTAIS DE CONTROLE - FRQPRG01         *'
058500     DISPLAY ' *----------------------------------------*'
058600     DISPLAY ' * REGISTROS LIDOS      - ATENFREQ = ' WS-CTLIDO
058700     DISPLAY ' * REGISTROS VALIDOS               = ' WS-CTVALIDO
058800     DISPLAY ' * REGISTROS IGNORADOS             = ' WS-CTIGNOR
058900     DISPLAY ' * REGISTROS REJEITADOS            = ' WS-CTREJEIT
059000     DISPLAY ' * LINHAS GRAVADAS      - FUSOFREQ = ' WS-CTGRAV
059100     DISPLAY ' *========================================*'
059200
059300     PERFORM 095-FECHAR-ARQ
059400
059500     DISPLAY ' *----------------------------------------*'
059600     DISPLAY ' *      TERMINO NORMAL DO FRQPRG01         *'
059700     DISPLAY ' *----------------------------------------*'
059800     .
059900*--------------------------------------------------------------*
060000*    FECHAR OS ARQUIVOS                                         *
060100*--------------------------------------------------------------*
060200 095-FECHAR-ARQ.
060300
060400     CLOSE F-ATENFREQ
060500     IF WS-FS-ENT NOT = '00'
060600        MOVE 'ERRO AO FECHAR O F-ATENFREQ' TO WS-MSG
060700        MOVE WS-FS-ENT                     TO WS-FS-MSG
060800        GO TO 999-ERRO
060900     END-IF
061000
061100     CLOSE F-FUSOFREQ
061200     IF WS-FS-SAI NOT = '00'
061300        MOVE 'ERRO AO FECHAR O F-FUSOFREQ' TO WS-MSG
061400        MOVE WS-FS-SAI                     TO WS-FS-MSG
061500        GO TO 999-ERRO
061600     END-IF
061700     .
061800*--------------------------------------------------------------*
061900*    ROTINA DE ERRO                                             *
062000*--------------------------------------------------------------*
062100 999-ERRO.
062200
062300     DISPLAY ' *----------------------------------------*'
062400     DISPLAY ' *           PROGRAMA CANCELADO           *'
062500     DISPLAY ' *----------------------------------------*'
062600     DISPLAY ' * MENSAGEM    = ' WS-MSG
062700     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
062800     DISPLAY ' *----------------------------------------*'
062900     DISPLAY ' *       TERMINO ANORMAL DO FRQPRG01       *'
063000     DISPLAY ' *----------------------------------------*'
063100     STOP RUN
063200     .
063300*---------------> FIM DO PROGRAMA FRQPRG01 <--------------------*
