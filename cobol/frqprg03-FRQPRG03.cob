000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*=======================*
000400 PROGRAM-ID.    FRQPRG03.
000500 AUTHOR.        REGINA APARECIDA COUTINHO.
000600 INSTALLATION.  FATEC SAO CAETANO.
000700 DATE-WRITTEN.  28/03/1994.
000800 DATE-COMPILED. 28/03/1994.
000900 SECURITY.      NIVEL BASICO.
001000*--------------------------------------------------------------*
001100* SISTEMA SFAA - FREQUENCIA E APROVEITAMENTO ACADEMICO          *
001200* PASSO 3 DE 3 DO LOTE SFAA                                     *
001300*--------------------------------------------------------------*
001400* OBJETIVO: LER O ARQUIVO CALCULADO POR DISCIPLINA E O RESUMO   *
001500*           POR ALUNO (SAIDAS DO FRQPRG02) E EMITIR TRES        *
001600*           RELATORIOS: O DETALHADO POR ALUNO X DISCIPLINA, O   *
001700*           RESUMO POR ALUNO E O RESUMO POR FAIXA DE RISCO,     *
001800*           COM OS TOTAIS DE ALUNOS E DE DISCIPLINAS DISTINTAS. *
001900*--------------------------------------------------------------*
002000*------------------> HISTORICO - MANUTENCAO <-------------------*
002100* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                    *
002200* ------  -------  ------  ------  -------------------------    *
002300*  V01    MAR/1994 940328  RAC     VERSAO INICIAL DO PASSO 3    *
002400*  V02    JUL/1994 940726  RAC     QUEBRA DE PAGINA A CADA 50   *
002500*                                  LINHAS NO RELATORIO DETALHE  *
002600*  V03    SET/1994 940930  JPO     INCLUIDO RESUMO POR ALUNO    *
002700*                                  (ANTES SO O DETALHADO)       *
002800*  V04    JAN/1996 960118  JPO     INCLUIDO RESUMO POR FAIXA DE *
002900*                                  RISCO COM TOTAIS E PERCENTUAL*
003000*  V05    MAI/1996 960522  JPO     CONTADOR DE DISCIPLINAS      *
003100*                                  DISTINTAS NO RODAPE          *
003200*  V06    AGO/1997 970814  WFS     PADRONIZADO LAYOUT DO CARTAO *
003300*                                  DE CONTROLE (SYSIN)          *
003400*  V07    NOV/1998 981104  MCS     AJUSTE BUGUE DO ANO 2000 -   *
003500*                                  CAMPO DE DATA DO CABECALHO   *
003600*  V08    JAN/1999 990105  MCS     TESTES DE VIRADA DE SECULO - *
003700*                                  CABECALHOS E RODAPES OK      *
003800*  V09    MAR/2000 000310  MCS     REVISADO APOS VIRADA DO ANO  *
003900*                                  2000 - SEM OCORRENCIAS        *
004000*  V10    ABR/2003 030407  WFS     COLUNA STATUS (SIGLA DA       *
004100*                                  CATEGORIA) INCLUIDA NO       *
004200*                                  RELATORIO DETALHADO           *
004300*  V11    SET/2014 140904  DAL     PERCENTUAL DO RESUMO POR      *
004400*                                  FAIXA PASSOU A 1 CASA DECIMAL*
004450*  V12    ABR/2019 190412  LTN     LAYOUT DE ENTRADA AMPLIADO    *
004460*                                  CONFORME FRQPRG02 (DETALHE    *
004470*                                  POR COMPONENTE); CORRIGIDO O  *
004480*                                  FILLER DA LINHA DO RESUMO POR *
004490*                                  ALUNO QUE FICAVA 2 BYTES      *
004495*                                  CURTO EM RELACAO AO REGISTRO  *
004497*                                  DO ARQUIVO DE SAIDA           *
004500*--------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700*====================*
004800 CONFIGURATION SECTION.
004900*---------------------*
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASSE-TIPO-COMP IS 'T' 'L'
005300     UPSI-0 ON  STATUS IS SW-AJUSTE-DESLIGADO
005400     UPSI-0 OFF STATUS IS SW-AJUSTE-LIGADO
005500     .
005600 INPUT-OUTPUT SECTION.
005700*---------------------*
005800 FILE-CONTROL.
005900     SELECT F-CALCFREQ ASSIGN TO CALCFRJ
006000            FILE STATUS   IS WS-FS-CAL
006100     .
006200     SELECT F-RESALU   ASSIGN TO RESALUJ
006300            FILE STATUS   IS WS-FS-RES
006400     .
006500     SELECT F-DETREL   ASSIGN TO DETRELJ
006600            FILE STATUS   IS WS-FS-DET
006700     .
006800     SELECT F-RESREL   ASSIGN TO RESRELJ
006900            FILE STATUS   IS WS-FS-SUM
007000     .
007100 DATA DIVISION.
007200*=============*
007300 FILE SECTION.
007400*------------*
007500 FD  F-CALCFREQ
007600     LABEL RECORD OMITTED
007700     RECORDING MODE  F
007800     .
007900 01  REG-CALCFREQ              PIC X(356)
008000     .
008100 FD  F-RESALU
008200     LABEL RECORD OMITTED
008300     RECORDING MODE  F
008400     .
008500 01  REG-RESALU                PIC X(80)
008600     .
008700 FD  F-DETREL
008800     LABEL RECORD OMITTED
008900     RECORDING MODE  F
009000     .
009100 01  REG-DETREL                PIC X(132)
009200     .
009300 FD  F-RESREL
009400     LABEL RECORD OMITTED
009500     RECORDING MODE  F
009600     .
009700 01  REG-RESREL                PIC X(132)
009800     .
009900 WORKING-STORAGE SECTION.
010000*-----------------------*
010100 01  FILLER                    PIC X(35)       VALUE
010200     '**** INICIO DA WORKING-STORAGE ****'.
010300
010310*-----> CONTADORES DE LINHA AVULSOS (PADRAO CGPRG DE 77-NIVEL)
010320 77  WS-CTLIN-DET              PIC 9(02)       COMP VALUE 99.
010330 77  WS-CTLIN-RES              PIC 9(02)       COMP VALUE 99.
010400*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
010500 01  WS-AREA-AUX.
010600     05  WS-FS-CAL             PIC X(02).
010700     05  WS-FS-RES             PIC X(02).
010800     05  WS-FS-DET             PIC X(02).
010900     05  WS-FS-SUM             PIC X(02).
011000     05  WS-MSG                PIC X(35).
011100     05  WS-FS-MSG             PIC X(02).
011200     05  WS-CTLIDO-CAL         PIC 9(06)       COMP.
011300     05  WS-CTLIDO-RES         PIC 9(06)       COMP.
011400     05  WS-CTIMPR-DET         PIC 9(06)       COMP.
011500     05  WS-CTIMPR-RES         PIC 9(06)       COMP.
011800     05  WS-CTPAG-DET          PIC 9(03)       COMP VALUE 0.
011900     05  WS-CTPAG-RES          PIC 9(03)       COMP VALUE 0.
012000     05  WS-LINHAS-POR-PAG     PIC 9(02)       COMP VALUE 50.
012100     05  WS-IDX                PIC 9(02)       COMP.
012200     05  WS-DTSYS              PIC 9(06).
012300     05  WS-DTSYS-R REDEFINES WS-DTSYS.
012400         10  WS-DTSYS-AA       PIC 9(02).
012500         10  WS-DTSYS-MM       PIC 9(02).
012600         10  WS-DTSYS-DD       PIC 9(02).
012700     05  WS-DTEDI              PIC X(10).
012800     05  WS-HRSYS              PIC 9(08).
012900     05  WS-HREDI              PIC X(11).
013000     05  WS-HIFEN              PIC X(132)      VALUE ALL '-'.
013050     05  FILLER                PIC X(02)       VALUE SPACES.
013100
013200*-----> ENTRADA - LINHA CALCULADA POR DISCIPLINA
013300 01  WS-REG-CALC-E.
013400     05  WS-E-MATRICULA        PIC X(15).
013500     05  WS-E-NOME-ALUNO       PIC X(30).
013600     05  WS-E-NOME-ALUNO-R REDEFINES WS-E-NOME-ALUNO.
013700         10  WS-E-SOBRENOME    PIC X(20).
013800         10  WS-E-PRENOME      PIC X(10).
013900     05  WS-E-COD-DISCIPLINA   PIC X(12).
014000     05  WS-E-COD-DISCIPLINA-R REDEFINES WS-E-COD-DISCIPLINA.
014100         10  WS-E-COD-PREFIXO  PIC X(08).
014200         10  WS-E-COD-SUFIXO   PIC X(04).
014300     05  WS-E-NOME-DISCIPLINA  PIC X(30).
014400     05  WS-E-COMBINADO        PIC X(01).
014500     05  WS-E-COMBIN-GRUPO.
014510         10  WS-E-COMPONENTE OCCURS 4 TIMES.
014520             15  WS-E-COMP-CODIGO  PIC X(12).
014530             15  WS-E-COMP-NOME    PIC X(20).
014540             15  WS-E-COMP-DADAS   PIC 9(04).
014550             15  WS-E-COMP-PRES    PIC 9(04).
014560             15  WS-E-COMP-ABONO   PIC 9(03).
014570             15  WS-E-COMP-LICMED  PIC 9(03).
014580             15  WS-E-COMP-PCT     PIC 9(03)V99.
014700     05  WS-E-AULAS-DADAS      PIC 9(05).
014800     05  WS-E-AULAS-PRES       PIC 9(05).
014900     05  WS-E-QTD-ABONO        PIC 9(04).
015000     05  WS-E-QTD-LICMED       PIC 9(04).
015100     05  WS-E-PCT-ORIGINAL     PIC 9(03)V99.
015200     05  WS-E-OD-ML-AJUSTADO   PIC X(01).
015300     05  WS-E-PCT-FINAL        PIC 9(03)V99.
015400     05  WS-E-CATEGORIA        PIC X(08).
015500     05  WS-E-ROTULO           PIC X(20).
015600     05  FILLER                PIC X(07).
015700
015800*-----> ENTRADA - RESUMO DO ALUNO
015900 01  WS-REG-ALUNO-E.
016000     05  WS-A-MATRICULA        PIC X(15).
016100     05  WS-A-NOME-ALUNO       PIC X(30).
016200     05  WS-A-TOTAL-CONDUZIDO  PIC 9(06).
016300     05  WS-A-TOTAL-ATENDIDO   PIC 9(06).
016400     05  WS-A-PCT-GERAL        PIC 9(03)V99.
016500     05  WS-A-CATEGORIA        PIC X(08).
016600     05  FILLER                PIC X(10).
016700
016800*-----> TABELA DE DISCIPLINAS DISTINTAS (CONTAGEM)
016900 01  WS-TAB-MATERIA.
017000     05  WS-QT-MATERIA         PIC 9(04)       COMP VALUE 0.
017050     05  FILLER                PIC X(02)       VALUE SPACES.
017100     05  WS-MATERIA-TAB OCCURS 1 TO 9999 TIMES
017200                        DEPENDING ON WS-QT-MATERIA
017300                        ASCENDING KEY WS-MT-CODIGO
017400                        INDEXED BY IDX-MATERIA.
017500         10  WS-MT-CODIGO      PIC X(12).
017600
017700*-----> DISTRIBUICAO POR FAIXA DE RISCO
017800 01  WS-DISTRIB-CATEG.
017900     05  WS-QT-CRITICAL        PIC 9(05)       COMP VALUE 0.
018000     05  WS-QT-DANGER          PIC 9(05)       COMP VALUE 0.
018100     05  WS-QT-BORDER          PIC 9(05)       COMP VALUE 0.
018200     05  WS-QT-SAFE            PIC 9(05)       COMP VALUE 0.
018300     05  WS-QT-TOTAL-ALUNOS    PIC 9(05)       COMP VALUE 0.
018350     05  FILLER                PIC X(02)       VALUE SPACES.
018400
018500*-----> CABECALHO E LINHAS DO RELATORIO DETALHADO
018600 01  WS-CAB1-DET.
018700     05  FILLER                PIC X(25)  VALUE
018800         'SFAA - FRQPRG03'.
018900     05  FILLER                PIC X(47)  VALUE
019000         'RELATORIO DETALHADO DE FREQUENCIA POR DISCIPLINA'.
019100     05  FILLER                PIC X(08)  VALUE 'PAGINA '.
019200     05  WS-CAB1-PAG           PIC ZZ9.
019300     05  FILLER                PIC X(49)  VALUE SPACES.
019400 01  WS-CAB2-DET.
019500     05  FILLER                PIC X(15)  VALUE 'MATRICULA'.
019600     05  FILLER                PIC X(18)  VALUE 'NOME DO ALUNO'.
019700     05  FILLER                PIC X(12)  VALUE 'DISCIPLINA'.
019800     05  FILLER                PIC X(16)  VALUE 'NOME DISCIPLINA'.
019900     05  FILLER                PIC X(03)  VALUE 'CMB'.
020000     05  FILLER                PIC X(05)  VALUE 'COND'.
020100     05  FILLER                PIC X(05)  VALUE 'ATEN'.
020200     05  FILLER                PIC X(03)  VALUE 'ABO'.
020300     05  FILLER                PIC X(03)  VALUE 'LMD'.
020400     05  FILLER                PIC X(06)  VALUE '%ORIG'.
020500     05  FILLER                PIC X(06)  VALUE '%FIN'.
020600     05  FILLER                PIC X(03)  VALUE 'AJU'.
020700     05  FILLER                PIC X(12)  VALUE 'CATEGORIA'.
020800     05  FILLER                PIC X(08)  VALUE 'STATUS'.
020900     05  FILLER                PIC X(17)  VALUE SPACES.
021000 01  WS-LIN-DET.
021100     05  WS-LD-MATRICULA       PIC X(15).
021200     05  FILLER                PIC X(01)  VALUE SPACE.
021300     05  WS-LD-NOME-ALUNO      PIC X(18).
021400     05  WS-LD-COD-DISC        PIC X(12).
021500     05  FILLER                PIC X(01)  VALUE SPACE.
021600     05  WS-LD-NOME-DISC       PIC X(16).
021700     05  WS-LD-COMB            PIC X(03).
021800     05  FILLER                PIC X(01)  VALUE SPACE.
021900     05  WS-LD-COND            PIC ZZZZ9.
022000     05  FILLER                PIC X(01)  VALUE SPACE.
022100     05  WS-LD-ATEN            PIC ZZZZ9.
022200     05  FILLER                PIC X(01)  VALUE SPACE.
022300     05  WS-LD-ABONO           PIC ZZ9.
022400     05  FILLER                PIC X(01)  VALUE SPACE.
022500     05  WS-LD-LICMED          PIC ZZ9.
022600     05  FILLER                PIC X(01)  VALUE SPACE.
022700     05  WS-LD-PCTORIG         PIC ZZ9.99.
022800     05  FILLER                PIC X(01)  VALUE SPACE.
022900     05  WS-LD-PCTFIN          PIC ZZ9.99.
023000     05  FILLER                PIC X(01)  VALUE SPACE.
023100     05  WS-LD-AJUSTADO        PIC X(03).
023200     05  FILLER                PIC X(01)  VALUE SPACE.
023300     05  WS-LD-CATLABEL        PIC X(18).
023400     05  WS-LD-STATUS          PIC X(08).
023500     05  FILLER                PIC X(01)  VALUE SPACES.
023600
023700*-----> CABECALHO E LINHAS DO RESUMO POR ALUNO
023800 01  WS-CAB1-RES.
023900     05  FILLER                PIC X(25)  VALUE
024000         'SFAA - FRQPRG03'.
024100     05  FILLER                PIC X(47)  VALUE
024200         'RESUMO DE FREQUENCIA POR ALUNO'.
024300     05  FILLER                PIC X(08)  VALUE 'PAGINA '.
024400     05  WS-CAB1-PAG-RES       PIC ZZ9.
024500     05  FILLER                PIC X(49)  VALUE SPACES.
024600 01  WS-CAB2-RES.
024700     05  FILLER                PIC X(15)  VALUE 'MATRICULA'.
024800     05  FILLER                PIC X(26)  VALUE 'NOME DO ALUNO'.
024900     05  FILLER                PIC X(08)  VALUE 'TOTAL'.
025000     05  FILLER                PIC X(08)  VALUE 'ASSIST'.
025100     05  FILLER                PIC X(08)  VALUE '%GERAL'.
025200     05  FILLER                PIC X(10)  VALUE 'CATEGORIA'.
025300     05  FILLER                PIC X(20)  VALUE 'STATUS'.
025400     05  FILLER                PIC X(37)  VALUE SPACES.
025500 01  WS-LIN-RES.
025600     05  WS-LR-MATRICULA       PIC X(15).
025700     05  FILLER                PIC X(01)  VALUE SPACE.
025800     05  WS-LR-NOME-ALUNO      PIC X(25).
025900     05  FILLER                PIC X(01)  VALUE SPACE.
026000     05  WS-LR-TOTCOND         PIC ZZZZZ9.
026100     05  FILLER                PIC X(01)  VALUE SPACE.
026200     05  WS-LR-TOTATEN         PIC ZZZZZ9.
026300     05  FILLER                PIC X(01)  VALUE SPACE.
026400     05  WS-LR-PCTGERAL        PIC ZZ9.99.
026500     05  FILLER                PIC X(01)  VALUE SPACE.
026600     05  WS-LR-CATEGORIA       PIC X(10).
026700     05  FILLER                PIC X(01)  VALUE SPACE.
026800     05  WS-LR-ROTULO          PIC X(20).
026900     05  FILLER                PIC X(38)  VALUE SPACES.
027000
027100*-----> LINHAS DO RESUMO POR FAIXA DE RISCO
027200 01  WS-LIN-CATEG.
027300     05  WS-LC-ROTULO          PIC X(20).
027400     05  FILLER                PIC X(01)  VALUE SPACE.
027500     05  WS-LC-QTD             PIC ZZZZ9.
027600     05  FILLER                PIC X(01)  VALUE SPACE.
027700     05  WS-LC-PCT             PIC ZZ9.9.
027800     05  FILLER                PIC X(01)  VALUE SPACE.
027900     05  FILLER                PIC X(01)  VALUE '%'.
028000     05  FILLER                PIC X(098) VALUE SPACES.
028100
028200 01  FILLER                    PIC X(35)       VALUE
028300     '****** FIM DA WORKING-STORAGE *****'.
028400*
028500 PROCEDURE DIVISION.
028600*==================*
028700*--------------------------------------------------------------*
028800*    PROCESSO PRINCIPAL                                        *
028900*--------------------------------------------------------------*
029000 000-FRQPRG03.
029100
029200     PERFORM 010-INICIAR
029300     PERFORM 100-IMPRIMIR-DETALHE
029400     PERFORM 200-IMPRIMIR-RESUMO
029500     PERFORM 300-IMPRIMIR-CATEGORIA
029600     PERFORM 090-TERMINAR
029700     STOP RUN
029800     .
029900*--------------------------------------------------------------*
030000*    PROCEDIMENTOS INICIAIS                                    *
030100*--------------------------------------------------------------*
030200 010-INICIAR.
030300
030400     DISPLAY '*--------------------------------*'
030500     DISPLAY '* SFAA - PASSO 3 - FRQPRG03       *'
030600     DISPLAY '* EMISSAO DOS RELATORIOS FINAIS   *'
030700     DISPLAY '*--------------------------------*'
030800
030900     PERFORM 015-DATA-HORA
031000
031100     DISPLAY ' *----------------------------------------*'
031200     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
031300     DISPLAY ' *----------------------------------------*'
031400
031500     PERFORM 020-ABRIR-ARQ
031600     .
031700*--------------------------------------------------------------*
031800*    OBTER A DATA E HORA DO SISTEMA                             *
031900*--------------------------------------------------------------*
032000 015-DATA-HORA.
032100
032200     ACCEPT  WS-DTSYS  FROM DATE
032300     STRING  WS-DTSYS-DD   '/'
032400             WS-DTSYS-MM   '/20'
032500             WS-DTSYS-AA
032600     DELIMITED BY SIZE INTO WS-DTEDI
032700
032800     ACCEPT  WS-HRSYS  FROM TIME
032900     STRING  WS-HRSYS  (1:2) ':'
033000             WS-HRSYS  (3:2) ':'
033100             WS-HRSYS  (5:2) ':'
033200             WS-HRSYS  (7:2)
033300     DELIMITED BY SIZE INTO WS-HREDI
033400     .
033500*--------------------------------------------------------------*
033600*    ABERTURA DOS ARQUIVOS                                      *
033700*--------------------------------------------------------------*
033800 020-ABRIR-ARQ.
033900
034000     OPEN INPUT  F-CALCFREQ
034100     IF WS-FS-CAL NOT = '00'
034200        MOVE 'ERRO AO ABRIR O F-CALCFREQ'  TO WS-MSG
034300        MOVE WS-FS-CAL                     TO WS-FS-MSG
034400        GO TO 999-ERRO
034500     END-IF
034600
034700     OPEN INPUT  F-RESALU
034800     IF WS-FS-RES NOT = '00'
034900        MOVE 'ERRO AO ABRIR O F-RESALU'    TO WS-MSG
035000        MOVE WS-FS-RES                     TO WS-FS-MSG
035100        GO TO 999-ERRO
035200     END-IF
035300
035400     OPEN OUTPUT F-DETREL
035500     IF WS-FS-DET NOT = '00'
035600        MOVE 'ERRO AO ABRIR O F-DETREL'    TO WS-MSG
035700        MOVE WS-FS-DET                     TO WS-FS-MSG
035800        GO TO 999-ERRO
035900     END-IF
036000
036100     OPEN OUTPUT F-RESREL
036200     IF WS-FS-SUM NOT = '00'
036300        MOVE 'ERRO AO ABRIR O F-RESREL'    TO WS-MSG
036400        MOVE WS-FS-SUM                     TO WS-FS-MSG
036500        GO TO 999-ERRO
036600     END-IF
036700     .
036800*--------------------------------------------------------------*
036900*    RELATORIO DETALHADO - 1 LINHA POR ALUNO X DISCIPLINA       *
037000*    (TAMBEM CONTA AS DISCIPLINAS DISTINTAS - WS-TAB-MATERIA)   *
037100*--------------------------------------------------------------*
037200 100-IMPRIMIR-DETALHE.
037300
037400     PERFORM 105-LER-CALCFREQ
037500     PERFORM 120-LINHA-DETALHE UNTIL WS-FS-CAL = '10'
037600     .
037700*--------------------------------------------------------------*
037800*    LEITURA DO ARQUIVO CALCULADO POR DISCIPLINA                *
037900*--------------------------------------------------------------*
038000 105-LER-CALCFREQ.
038100
038200     READ F-CALCFREQ INTO WS-REG-CALC-E
038300
038400     IF WS-FS-CAL NOT = '00' AND '10'
038500        MOVE 'ERRO NA LEITURA DO F-CALCFREQ'  TO WS-MSG
038600        MOVE WS-FS-CAL                        TO WS-FS-MSG
038700        GO TO 999-ERRO
038800     ELSE
038900        IF WS-FS-CAL = '00'
039000           ADD 1 TO WS-CTLIDO-CAL
039100        END-IF
039200     END-IF
039300     .
039400*--------------------------------------------------------------*
039500*    MONTAR E IMPRIMIR UMA LINHA DO RELATORIO DETALHADO         *
039600*--------------------------------------------------------------*
039700 120-LINHA-DETALHE.
039800
039900     PERFORM 045-CONTAR-MATERIA
040000
040100     IF WS-CTLIN-DET >= WS-LINHAS-POR-PAG
040200        PERFORM 110-IMPCAB-DET
040300     END-IF
040400
040500     MOVE SPACES             TO WS-LIN-DET
040600     MOVE WS-E-MATRICULA     TO WS-LD-MATRICULA
040700     MOVE WS-E-NOME-ALUNO    TO WS-LD-NOME-ALUNO
040800     MOVE WS-E-COD-DISCIPLINA
040900                             TO WS-LD-COD-DISC
041000     MOVE WS-E-NOME-DISCIPLINA
041100                             TO WS-LD-NOME-DISC
041200
041300     IF WS-E-COMBINADO = 'S'
041400        MOVE 'SIM' TO WS-LD-COMB
041500     ELSE
041600        MOVE 'NAO' TO WS-LD-COMB
041700     END-IF
041800
041900     MOVE WS-E-AULAS-DADAS   TO WS-LD-COND
042000     MOVE WS-E-AULAS-PRES    TO WS-LD-ATEN
042100     MOVE WS-E-QTD-ABONO     TO WS-LD-ABONO
042200     MOVE WS-E-QTD-LICMED    TO WS-LD-LICMED
042300     MOVE WS-E-PCT-ORIGINAL  TO WS-LD-PCTORIG
042400     MOVE WS-E-PCT-FINAL     TO WS-LD-PCTFIN
042500
042600     IF WS-E-OD-ML-AJUSTADO = 'S'
042700        MOVE 'SIM' TO WS-LD-AJUSTADO
042800     ELSE
042900        MOVE 'NAO' TO WS-LD-AJUSTADO
043000     END-IF
043100
043200     MOVE WS-E-ROTULO        TO WS-LD-CATLABEL
043300     MOVE WS-E-CATEGORIA     TO WS-LD-STATUS
043400
043500     WRITE REG-DETREL FROM WS-LIN-DET
043600         AFTER ADVANCING 1 LINE
043700     IF WS-FS-DET NOT = '00'
043800        MOVE 'ERRO NA GRAVACAO DO F-DETREL' TO WS-MSG
043900        MOVE WS-FS-DET                      TO WS-FS-MSG
044000        GO TO 999-ERRO
044100     END-IF
044200     ADD 1 TO WS-CTLIN-DET
044300     ADD 1 TO WS-CTIMPR-DET
044400
044500     PERFORM 105-LER-CALCFREQ
044600     .
044700*--------------------------------------------------------------*
044800*    CABECALHO DO RELATORIO DETALHADO                           *
044900*--------------------------------------------------------------*
045000 110-IMPCAB-DET.
045100
045200     ADD 1 TO WS-CTPAG-DET
045300     MOVE WS-CTPAG-DET TO WS-CAB1-PAG
045400
045500     IF WS-CTPAG-DET = 1
045600        WRITE REG-DETREL FROM WS-CAB1-DET AFTER ADVANCING C01
045700     ELSE
045800        WRITE REG-DETREL FROM WS-CAB1-DET AFTER ADVANCING PAGE
045900     END-IF
046000
046100     WRITE REG-DETREL FROM WS-HIFEN      AFTER ADVANCING 1 LINE
046200     WRITE REG-DETREL FROM WS-CAB2-DET   AFTER ADVANCING 1 LINE
046300     WRITE REG-DETREL FROM WS-HIFEN      AFTER ADVANCING 1 LINE
046400
046500     MOVE 0 TO WS-CTLIN-DET
046600     .
046700*--------------------------------------------------------------*
046800*    ACUMULAR NA TABELA DE DISCIPLINAS DISTINTAS (SE NOVA)      *
046900*--------------------------------------------------------------*
047000 045-CONTAR-MATERIA.
047100
047200     SET IDX-MATERIA TO 1
047300     SEARCH WS-MATERIA-TAB
047400        AT END
047500           PERFORM 046-INSERIR-MATERIA
047600        WHEN WS-MT-CODIGO (IDX-MATERIA) = WS-E-COD-DISCIPLINA
047700           CONTINUE
047800     END-SEARCH
047900     .
048000*--------------------------------------------------------------*
048100*    INSERIR CODIGO DE DISCIPLINA NOVO NA TABELA                *
048200*--------------------------------------------------------------*
048300 046-INSERIR-MATERIA.
048400
048500     IF WS-QT-MATERIA < 9999
048600        ADD 1 TO WS-QT-MATERIA
048700        SET IDX-MATERIA TO WS-QT-MATERIA
048800        MOVE WS-E-COD-DISCIPLINA TO WS-MT-CODIGO (IDX-MATERIA)
048900     END-IF
049000     .
049100*--------------------------------------------------------------*
049200*    RESUMO POR ALUNO - 1 LINHA POR ALUNO                       *
049300*    (TAMBEM ACUMULA A DISTRIBUICAO POR FAIXA DE RISCO)         *
049400*--------------------------------------------------------------*
049500 200-IMPRIMIR-RESUMO.
049600
049700     PERFORM 205-LER-RESALU
049800     PERFORM 220-LINHA-RESUMO UNTIL WS-FS-RES = '10'
049900     .
050000*--------------------------------------------------------------*
050100*    LEITURA DO ARQUIVO DE RESUMO POR ALUNO                     *
050200*--------------------------------------------------------------*
050300 205-LER-RESALU.
050400
050500     READ F-RESALU INTO WS-REG-ALUNO-E
050600
050700     IF WS-FS-RES NOT = '00' AND '10'
050800        MOVE 'ERRO NA LEITURA DO F-RESALU'   TO WS-MSG
050900        MOVE WS-FS-RES                       TO WS-FS-MSG
051000        GO TO 999-ERRO
051100     ELSE
051200        IF WS-FS-RES = '00'
051300           ADD 1 TO WS-CTLIDO-RES
051400        END-IF
051500     END-IF
051600     .
051700*--------------------------------------------------------------*
051800*    MONTAR E IMPRIMIR UMA LINHA DO RESUMO POR ALUNO            *
051900*--------------------------------------------------------------*
052000 220-LINHA-RESUMO.
052100
052200     PERFORM 230-ACUMULAR-CATEG
052300
052400     IF WS-CTLIN-RES >= WS-LINHAS-POR-PAG
052500        PERFORM 210-IMPCAB-RES
052600     END-IF
052700
052800     MOVE SPACES              TO WS-LIN-RES
052900     MOVE WS-A-MATRICULA      TO WS-LR-MATRICULA
053000     MOVE WS-A-NOME-ALUNO     TO WS-LR-NOME-ALUNO
053100     MOVE WS-A-TOTAL-CONDUZIDO
053200                              TO WS-LR-TOTCOND
053300     MOVE WS-A-TOTAL-ATENDIDO TO WS-LR-TOTATEN
053400     MOVE WS-A-PCT-GERAL      TO WS-LR-PCTGERAL
053500     MOVE WS-A-CATEGORIA      TO WS-LR-CATEGORIA
053600
053700     IF WS-A-CATEGORIA = 'CRITICAL'
053800        MOVE 'Critical'          TO WS-LR-ROTULO
053900     ELSE
054000        IF WS-A-CATEGORIA = 'DANGER'
054100           MOVE 'Not Safe / Danger' TO WS-LR-ROTULO
054200        ELSE
054300           IF WS-A-CATEGORIA = 'BORDER'
054400              MOVE 'Border'         TO WS-LR-ROTULO
054500           ELSE
054600              MOVE 'Safe'           TO WS-LR-ROTULO
054700           END-IF
054800        END-IF
054900     END-IF
055000
055100     WRITE REG-RESREL FROM WS-LIN-RES AFTER ADVANCING 1 LINE
055200     IF WS-FS-SUM NOT = '00'
055300        MOVE 'ERRO NA GRAVACAO DO F-RESREL' TO WS-MSG
055400        MOVE WS-FS-SUM                      TO WS-FS-MSG
055500        GO TO 999-ERRO
055600     END-IF
055700     ADD 1 TO WS-CTLIN-RES
055800     ADD 1 TO WS-CTIMPR-RES
055900
056000     PERFORM 205-LER-RESALU
056100     .
056200*--------------------------------------------------------------*
056300*    CABECALHO DO RESUMO POR ALUNO                              *
056400*--------------------------------------------------------------*
056500 210-IMPCAB-RES.
056600
056700     ADD 1 TO WS-CTPAG-RES
056800     MOVE WS-CTPAG-RES TO WS-CAB1-PAG-RES
056900
057000     IF WS-CTPAG-RES = 1 AND WS-CTIMPR-RES = 0
057100        WRITE REG-RESREL FROM WS-CAB1-RES AFTER ADVANCING C01
057200     ELSE
057300        WRITE REG-RESREL FROM WS-CAB1-RES AFTER ADVANCING PAGE
057400     END-IF
057500
057600     WRITE REG-RESREL FROM WS-HIFEN     AFTER ADVANCING 1 LINE
057700     WRITE REG-RESREL FROM WS-CAB2-RES  AFTER ADVANCING 1 LINE
057800     WRITE REG-RESREL FROM WS-HIFEN     AFTER ADVANCING 1 LINE
057900
058000     MOVE 0 TO WS-CTLIN-RES
058100     .
058200*--------------------------------------------------------------*
058300*    ACUMULAR A DISTRIBUICAO DO ALUNO NA FAIXA DE RISCO         *
058400*--------------------------------------------------------------*
058500 230-ACUMULAR-CATEG.
058600
058700     ADD 1 TO WS-QT-TOTAL-ALUNOS
058800
058900     IF WS-A-CATEGORIA = 'CRITICAL'
059000        ADD 1 TO WS-QT-CRITICAL
059100     ELSE
059200        IF WS-A-CATEGORIA = 'DANGER'
059300           ADD 1 TO WS-QT-DANGER
059400        ELSE
059500           IF WS-A-CATEGORIA = 'BORDER'
059600              ADD 1 TO WS-QT-BORDER
059700           ELSE
059800              ADD 1 TO WS-QT-SAFE
059900           END-IF
060000        END-IF
060100     END-IF
060200     .
060300*--------------------------------------------------------------*
060400*    RESUMO POR FAIXA DE RISCO - CRITICA/PERIGO/LIMITE/SEGURA   *
060500*    SEGUIDO DA LINHA DE TOTAL E DOS CONTADORES GERAIS          *
060600*--------------------------------------------------------------*
060700 300-IMPRIMIR-CATEGORIA.
060800
060900     WRITE REG-RESREL FROM WS-HIFEN AFTER ADVANCING 2 LINES
061000     MOVE SPACES TO WS-LIN-CATEG
061100     MOVE 'RESUMO POR FAIXA DE RISCO' TO WS-LC-ROTULO
061200     WRITE REG-RESREL FROM WS-LIN-CATEG AFTER ADVANCING 1 LINE
061300     WRITE REG-RESREL FROM WS-HIFEN     AFTER ADVANCING 1 LINE
061400
061500     PERFORM 310-LINHA-CATEGORIA
061600         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4
061700
061800     WRITE REG-RESREL FROM WS-HIFEN     AFTER ADVANCING 1 LINE
061900
062000     MOVE SPACES TO WS-LIN-CATEG
062100     MOVE 'TOTAL'                TO WS-LC-ROTULO
062200     MOVE WS-QT-TOTAL-ALUNOS     TO WS-LC-QTD
062300     MOVE 100.0                  TO WS-LC-PCT
062400     WRITE REG-RESREL FROM WS-LIN-CATEG AFTER ADVANCING 1 LINE
062500
062600     MOVE SPACES TO WS-LIN-CATEG
062700     MOVE 'TOTAL DE ALUNOS'      TO WS-LC-ROTULO
062800     MOVE WS-QT-TOTAL-ALUNOS     TO WS-LC-QTD
062900     WRITE REG-RESREL FROM WS-LIN-CATEG AFTER ADVANCING 2 LINES
063000
063100     MOVE SPACES TO WS-LIN-CATEG
063200     MOVE 'TOTAL DE DISCIPLINAS DISTINTAS' TO WS-LC-ROTULO
063300     MOVE WS-QT-MATERIA                    TO WS-LC-QTD
063400     WRITE REG-RESREL FROM WS-LIN-CATEG AFTER ADVANCING 1 LINE
063500     .
063600*--------------------------------------------------------------*
063700*    IMPRIMIR UMA LINHA DA FAIXA DE RISCO, NA ORDEM FIXA:       *
063800*    1=CRITICA 2=PERIGO 3=LIMITE 4=SEGURA                       *
063900*--------------------------------------------------------------*
064000 310-LINHA-CATEGORIA.
064100
064200     MOVE SPACES TO WS-LIN-CATEG
064300
064400     IF WS-IDX = 1
064500        MOVE 'Critical'            TO WS-LC-ROTULO
064600        MOVE WS-QT-CRITICAL        TO WS-LC-QTD
064700     ELSE
064800        IF WS-IDX = 2
064900           MOVE 'Not Safe / Danger' TO WS-LC-ROTULO
065000           MOVE WS-QT-DANGER        TO WS-LC-QTD
065100        ELSE
065200           IF WS-IDX = 3
065300              MOVE 'Border'         TO WS-LC-ROTULO
065400              MOVE WS-QT-BORDER     TO WS-LC-QTD
065500           ELSE
065600              MOVE 'Safe'           TO WS-LC-ROTULO
065700              MOVE WS-QT-SAFE       TO WS-LC-QTD
065800           END-IF
065900        END-IF
066000     END-IF
066100
066200     IF WS-QT-TOTAL-ALUNOS = 0
066300        MOVE 0 TO WS-LC-PCT
066400     ELSE
066500        COMPUTE WS-LC-PCT ROUNDED =
066600           (WS-LC-QTD / WS-QT-TOTAL-ALUNOS) * 100
066700     END-IF
066800
066900     WRITE REG-RESREL FROM WS-LIN-CATEG AFTER ADVANCING 1 LINE
067000     .
067100*--------------------------------------------------------------*
067200*    PROCEDIMENTOS FINAIS                                       *
067300*--------------------------------------------------------------*
067400 090-TERMINAR.
067500
067600     PERFORM 015-DATA-HORA
067700
067800     DISPLAY ' *----------------------------------------*'
067900     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
068000     DISPLAY ' *----------------------------------------*'
068100     DISPLAY ' *========================================*'
068200     DISPLAY ' *   TOTAIS DE CONTROLE - FRQPRG03         *'
068300     DISPLAY ' *----------------------------------------*'
068400     DISPLAY ' * LINHAS LIDAS       - CALCFREQ   = ' WS-CTLIDO-CAL
068500     DISPLAY ' * LINHAS LIDAS       - RESALU     = ' WS-CTLIDO-RES
068600     DISPLAY ' * LINHAS IMPRESSAS   - DETALHE    = ' WS-CTIMPR-DET
068700     DISPLAY ' * LINHAS IMPRESSAS   - RESUMO     = ' WS-CTIMPR-RES
068800     DISPLAY ' * ALUNOS PROCESSADOS              = '
068900             WS-QT-TOTAL-ALUNOS
069000     DISPLAY ' * DISCIPLINAS DISTINTAS           = ' WS-QT-MATERIA
069100     DISPLAY ' *========================================*'
069200
069300     PERFORM 095-FECHAR-ARQ
069400
069500     DISPLAY ' *----------------------------------------*'
069600     DISPLAY ' *      TERMINO NORMAL DO FRQPRG03         *'
069700     DISPLAY ' *----------------------------------------*'
069800     .
069900*--------------------------------------------------------------*
070000*    FECHAR OS ARQUIVOS                                         *
070100*--------------------------------------------------------------*
070200 095-FECHAR-ARQ.
070300
070400     CLOSE F-CALCFREQ
070500     IF WS-FS-CAL NOT = '00'
070600        MOVE 'ERRO AO FECHAR O F-CALCFREQ' TO WS-MSG
070700        MOVE WS-FS-CAL                     TO WS-FS-MSG
070800        GO TO 999-ERRO
070900     END-IF
071000
071100     CLOSE F-RESALU
071200     IF WS-FS-RES NOT = '00'
071300        MOVE 'ERRO AO FECHAR O F-RESALU'   TO WS-MSG
071400        MOVE WS-FS-RES                     TO WS-FS-MSG
071500        GO TO 999-ERRO
071600     END-IF
071700
071800     CLOSE F-DETREL
071900     IF WS-FS-DET NOT = '00'
072000        MOVE 'ERRO AO FECHAR O F-DETREL'   TO WS-MSG
072100        MOVE WS-FS-DET                     TO WS-FS-MSG
072200        GO TO 999-ERRO
072300     END-IF
072400
072500     CLOSE F-RESREL
072600     IF WS-FS-SUM NOT = '00'
072700        MOVE 'ERRO AO FECHAR O F-RESREL'   TO WS-MSG
072800        MOVE WS-FS-SUM                     TO WS-FS-MSG
072900        GO TO 999-ERRO
073000     END-IF
073100     .
073200*--------------------------------------------------------------*
073300*    ROTINA DE ERRO                                             *
073400*--------------------------------------------------------------*
073500 999-ERRO.
073600
073700     DISPLAY ' *----------------------------------------*'
073800     DISPLAY ' *           PROGRAMA CANCELADO           *'
073900     DISPLAY ' *----------------------------------------*'
074000     DISPLAY ' * MENSAGEM    = ' WS-MSG
074100     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
074200     DISPLAY ' *----------------------------------------*'
074300     DISPLAY ' *       TERMINO ANORMAL DO FRQPRG03       *'
074400     DISPLAY ' *----------------------------------------*'
074500     STOP RUN
074600     .
074700*---------------> FIM DO PROGRAMA FRQPRG03 <--------------------*
