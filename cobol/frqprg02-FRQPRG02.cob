000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*=======================*
000400 PROGRAM-ID.    FRQPRG02.
000500 AUTHOR.        REGINA APARECIDA COUTINHO.
000600 INSTALLATION.  FATEC SAO CAETANO.
000700 DATE-WRITTEN.  21/03/1994.
000800 DATE-COMPILED. 21/03/1994.
000900 SECURITY.      NIVEL BASICO.
001000*--------------------------------------------------------------*
001100* SISTEMA SFAA - FREQUENCIA E APROVEITAMENTO ACADEMICO          *
001200* PASSO 2 DE 3 DO LOTE SFAA                                     *
001300*--------------------------------------------------------------*
001400* OBJETIVO: LER O ARQUIVO FUNDIDO (SAIDA DO FRQPRG01), CALCULAR *
001500*           O PERCENTUAL ORIGINAL DE CADA DISCIPLINA, APLICAR O *
001600*           AJUSTE DE ABONO/LICENCA MEDICA QUANDO CABIVEL,      *
001700*           CLASSIFICAR CADA DISCIPLINA NA FAIXA DE RISCO E     *
001800*           ACUMULAR, POR QUEBRA DE MATRICULA, O RESULTADO      *
001900*           GERAL DO ALUNO, GRAVANDO DOIS ARQUIVOS DE SAIDA:    *
002000*           O CALCULADO POR DISCIPLINA E O RESUMO POR ALUNO.    *
002100*--------------------------------------------------------------*
002200*------------------> HISTORICO - MANUTENCAO <-------------------*
002300* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                    *
002400* ------  -------  ------  ------  -------------------------    *
002500*  V01    MAR/1994 940321  RAC     VERSAO INICIAL DO PASSO 2     *
002600*  V02    JUL/1994 940719  RAC     INCLUIDO ARREDONDAMENTO       *
002700*                                  COMERCIAL NO PERCENTUAL       *
002800*  V03    SET/1994 940922  JPO     INCLUIDO AJUSTE DE ABONO E    *
002900*                                  LICENCA MEDICA (UPSI-0)       *
003000*  V04    FEV/1995 950214  JPO     LIMITE DO AJUSTE FIXADO EM    *
003100*                                  75,00% (EXCLUSIVE)            *
003200*  V05    MAI/1996 960520  JPO     PASSOU A GRAVAR O RESUMO POR  *
003300*                                  ALUNO (F-RESALU) NESTE PASSO  *
003400*  V06    JAN/1997 970112  RAC     FAIXAS DE RISCO REVISTAS -    *
003500*                                  CRITICA / PERIGO / LIMITE /   *
003600*                                  SEGURA                        *
003700*  V07    AGO/1997 970814  WFS     PADRONIZADO LAYOUT DO CARTAO  *
003800*                                  DE CONTROLE (SYSIN)           *
003900*  V08    NOV/1998 981104  MCS     AJUSTE BUGUE DO ANO 2000 -    *
004000*                                  CAMPO DE DATA DO CABECALHO    *
004100*  V09    JAN/1999 990105  MCS     TESTES DE VIRADA DE SECULO -  *
004200*                                  CABECALHOS E RODAPES OK       *
004300*  V10    MAR/2000 000310  MCS     REVISADO APOS VIRADA DO ANO   *
004400*                                  2000 - SEM OCORRENCIAS         *
004500*  V11    ABR/2003 030405  WFS     TOTAL ADUZIDO (C/ AJUSTE) DO  *
004600*                                  ALUNO SEPARADO DO TOTAL BRUTO *
004700*  V12    SET/2014 140903  DAL     CORRIGIDO ARREDONDAMENTO DO   *
004800*                                  PERCENTUAL FINAL POR DISCIPL. *
004850*  V13    ABR/2019 190412  LTN     LAYOUT DE ENTRADA/SAIDA       *
004860*                                  AMPLIADO CONFORME FRQPRG01 -  *
004870*                                  PASSA ADIANTE O DETALHE POR   *
004880*                                  COMPONENTE SEM ALTERAR CALCULO*
004885*  V14    NOV/2024 241104  EAS     CONFIRMADO QUE A QUEBRA DE    *
004886*                                  030-PROCESSAR (WS-E-MATRICULA *
004887*                                  NOT = WS-MATRICULA-ANTERIOR)  *
004888*                                  SO E VALIDA PORQUE O FRQPRG01 *
004889*                                  AGORA ORDENA DE FATO O FUNDIDO*
004890*                                  POR MATRICULA ANTES DE GRAVAR *
004891*                                  (V18 DO FRQPRG01) - SEM ISSO  *
004892*                                  MATRICULAS INTERCALADAS       *
004893*                                  QUEBRAVAM O ACUMULADO 2 VEZES *
004900*--------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100*====================*
005200 CONFIGURATION SECTION.
005300*---------------------*
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS CLASSE-TIPO-COMP IS 'T' 'L'
005700     UPSI-0 ON  STATUS IS SW-AJUSTE-DESLIGADO
005800     UPSI-0 OFF STATUS IS SW-AJUSTE-LIGADO
005900     .
006000 INPUT-OUTPUT SECTION.
006100*---------------------*
006200 FILE-CONTROL.
006300     SELECT F-FUSOFREQ ASSIGN TO FUSOFRJ
006400            FILE STATUS   IS WS-FS-ENT
006500     .
006600     SELECT F-CALCFREQ ASSIGN TO CALCFRJ
006700            FILE STATUS   IS WS-FS-CAL
006800     .
006900     SELECT F-RESALU   ASSIGN TO RESALUJ
007000            FILE STATUS   IS WS-FS-RES
007100     .
007200 DATA DIVISION.
007300*=============*
007400 FILE SECTION.
007500*------------*
007600 FD  F-FUSOFREQ
007700     LABEL RECORD OMITTED
007800     RECORDING MODE  F
007900     .
008000 01  REG-FUSOFREQ              PIC X(320)
008100     .
008200 FD  F-CALCFREQ
008300     LABEL RECORD OMITTED
008400     RECORDING MODE  F
008500     .
008600 01  REG-CALCFREQ              PIC X(356)
008700     .
008800 FD  F-RESALU
008900     LABEL RECORD OMITTED
009000     RECORDING MODE  F
009100     .
009200 01  REG-RESALU                PIC X(80)
009300     .
009400 WORKING-STORAGE SECTION.
009500*-----------------------*
009600 01  FILLER                    PIC X(35)       VALUE
009700     '**** INICIO DA WORKING-STORAGE ****'.
009800
009810*-----> CHAVES DE CONTROLE AVULSAS (PADRAO CGPRG DE 77-NIVEL)
009820 77  WS-FIM-ARQUIVO            PIC X(01)       VALUE 'N'.
009830     88  FIM-DO-ARQUIVO                        VALUE 'S'.
009840 77  WS-PRIMEIRA-VEZ           PIC X(01)       VALUE 'S'.
009850     88  E-A-PRIMEIRA-LEITURA                  VALUE 'S'.
009900*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
010000 01  WS-AREA-AUX.
010100     05  WS-FS-ENT             PIC X(02).
010200     05  WS-FS-CAL             PIC X(02).
010300     05  WS-FS-RES             PIC X(02).
010400     05  WS-MSG                PIC X(35).
010500     05  WS-FS-MSG             PIC X(02).
010600     05  WS-CTLIDO             PIC 9(06)       COMP.
010700     05  WS-CTGRAVCAL          PIC 9(06)       COMP.
010800     05  WS-CTGRAVRES          PIC 9(06)       COMP.
010900     05  WS-CTAJUST            PIC 9(06)       COMP.
011400     05  WS-DTSYS              PIC 9(06).
011500     05  WS-DTSYS-R REDEFINES WS-DTSYS.
011600         10  WS-DTSYS-AA       PIC 9(02).
011700         10  WS-DTSYS-MM       PIC 9(02).
011800         10  WS-DTSYS-DD       PIC 9(02).
011900     05  WS-DTEDI              PIC X(10).
012000     05  WS-HRSYS              PIC 9(08).
012100     05  WS-HREDI              PIC X(11).
012150     05  FILLER                PIC X(01)       VALUE SPACES.
012200
012300*-----> CARTAO DE PARAMETROS DO LOTE (VIA SYSIN)
012400 01  WS-CARTAO-PARM.
012500     05  WS-PARM-AJUSTE-OD-ML  PIC X(01)       VALUE 'S'.
012600         88  AJUSTE-OD-ML-LIGADO                VALUE 'S'.
012700     05  WS-PARM-LIMIAR-AJUSTE PIC 9(03)V99     VALUE 75.00.
012800     05  FILLER                PIC X(74)       VALUE SPACES.
012900
013000*-----> ENTRADA - LINHA FUNDIDA (1 ALUNO X DISCIPLINA BASE)
013100 01  WS-REG-FUSAO-E.
013200     05  WS-E-MATRICULA        PIC X(15).
013300     05  WS-E-NOME-ALUNO       PIC X(30).
013400     05  WS-E-NOME-ALUNO-R REDEFINES WS-E-NOME-ALUNO.
013500         10  WS-E-SOBRENOME    PIC X(20).
013600         10  WS-E-PRENOME      PIC X(10).
013700     05  WS-E-COD-DISCIPLINA   PIC X(12).
013800     05  WS-E-NOME-DISCIPLINA  PIC X(30).
013900     05  WS-E-COMBINADO        PIC X(01).
014000     05  WS-E-COMBIN-GRUPO.
014010         10  WS-E-COMPONENTE OCCURS 4 TIMES.
014020             15  WS-E-COMP-CODIGO  PIC X(12).
014030             15  WS-E-COMP-NOME    PIC X(20).
014040             15  WS-E-COMP-DADAS   PIC 9(04).
014050             15  WS-E-COMP-PRES    PIC 9(04).
014060             15  WS-E-COMP-ABONO   PIC 9(03).
014070             15  WS-E-COMP-LICMED  PIC 9(03).
014080             15  WS-E-COMP-PCT     PIC 9(03)V99.
014200     05  WS-E-AULAS-DADAS      PIC 9(05).
014300     05  WS-E-AULAS-PRES       PIC 9(05).
014400     05  WS-E-QTD-ABONO        PIC 9(04).
014500     05  WS-E-QTD-LICMED       PIC 9(04).
014600     05  FILLER                PIC X(10).
014700
014800*-----> CONTROLE DE QUEBRA DE MATRICULA
014900 01  WS-MATRICULA-ANTERIOR     PIC X(15)       VALUE SPACES.
015000 01  WS-NOME-ALUNO-ANTERIOR    PIC X(30)       VALUE SPACES.
015100
015200*-----> ACUMULADORES DO ALUNO CORRENTE (QUEBRA DE MATRICULA)
015300 01  WS-AC-ALUNO.
015400     05  WS-AC-CONDUZIDO       PIC 9(07)       COMP VALUE 0.
015500     05  WS-AC-ATENDIDO-BRUTO  PIC 9(07)       COMP VALUE 0.
015600     05  WS-AC-ATENDIDO-AJUST  PIC 9(07)       COMP VALUE 0.
015700     05  WS-AC-QTD-DISCIPLINA  PIC 9(04)       COMP VALUE 0.
015750     05  FILLER                PIC X(02)       VALUE SPACES.
015800
015900*-----> AREA DE CALCULO DE PERCENTUAL
016000 01  WS-AREA-PERCENTUAL.
016100     05  WS-PCT-ORIGINAL       PIC 9(03)V99.
016200     05  WS-PCT-ORIGINAL-R REDEFINES WS-PCT-ORIGINAL.
016300         10  WS-PCT-ORIG-INT   PIC 9(03).
016400         10  WS-PCT-ORIG-DEC   PIC 9(02).
016500     05  WS-PCT-FINAL          PIC 9(03)V99.
016600     05  WS-PCT-FINAL-R REDEFINES WS-PCT-FINAL.
016700         10  WS-PCT-FIN-INT    PIC 9(03).
016800         10  WS-PCT-FIN-DEC    PIC 9(02).
016900     05  WS-ATENDIDO-AJUSTADO  PIC 9(06)       COMP.
017000     05  WS-OD-ML-APLICADO     PIC X(01)       VALUE 'N'.
017100         88  OD-ML-FOI-APLICADO                VALUE 'S'.
017200     05  WS-PCT-ENTRADA        PIC 9(03)V99.
017300     05  WS-CAT-SAIDA          PIC X(08).
017400     05  WS-ROTULO-SAIDA       PIC X(20).
017450     05  FILLER                PIC X(02)       VALUE SPACES.
017500
017600*-----> SAIDA - LINHA CALCULADA (1 ALUNO X DISCIPLINA BASE)
017700 01  WS-REG-CALC-S.
017800     05  WS-C-MATRICULA        PIC X(15).
017900     05  WS-C-NOME-ALUNO       PIC X(30).
018000     05  WS-C-COD-DISCIPLINA   PIC X(12).
018100     05  WS-C-NOME-DISCIPLINA  PIC X(30).
018200     05  WS-C-COMBINADO        PIC X(01).
018300     05  WS-C-COMBIN-GRUPO.
018310         10  WS-C-COMPONENTE OCCURS 4 TIMES.
018320             15  WS-C-COMP-CODIGO  PIC X(12).
018330             15  WS-C-COMP-NOME    PIC X(20).
018340             15  WS-C-COMP-DADAS   PIC 9(04).
018350             15  WS-C-COMP-PRES    PIC 9(04).
018360             15  WS-C-COMP-ABONO   PIC 9(03).
018370             15  WS-C-COMP-LICMED  PIC 9(03).
018380             15  WS-C-COMP-PCT     PIC 9(03)V99.
018500     05  WS-C-AULAS-DADAS      PIC 9(05).
018600     05  WS-C-AULAS-PRES       PIC 9(05).
018700     05  WS-C-QTD-ABONO        PIC 9(04).
018800     05  WS-C-QTD-LICMED       PIC 9(04).
018900     05  WS-C-PCT-ORIGINAL     PIC 9(03)V99.
019000     05  WS-C-OD-ML-AJUSTADO   PIC X(01).
019100     05  WS-C-PCT-FINAL        PIC 9(03)V99.
019200     05  WS-C-CATEGORIA        PIC X(08).
019300     05  WS-C-ROTULO           PIC X(20).
019400     05  FILLER                PIC X(07)       VALUE SPACES.
019500
019600*-----> SAIDA - RESUMO DO ALUNO
019700 01  WS-REG-ALUNO-S.
019800     05  WS-A-MATRICULA        PIC X(15).
019900     05  WS-A-NOME-ALUNO       PIC X(30).
020000     05  WS-A-TOTAL-CONDUZIDO  PIC 9(06).
020100     05  WS-A-TOTAL-ATENDIDO   PIC 9(06).
020200     05  WS-A-PCT-GERAL        PIC 9(03)V99.
020300     05  WS-A-CATEGORIA        PIC X(08).
020400     05  FILLER                PIC X(10)       VALUE SPACES.
020500
020600 01  FILLER                    PIC X(35)       VALUE
020700     '****** FIM DA WORKING-STORAGE *****'.
020800*
020900 PROCEDURE DIVISION.
021000*==================*
021100*--------------------------------------------------------------*
021200*    PROCESSO PRINCIPAL                                        *
021300*--------------------------------------------------------------*
021400 000-FRQPRG02.
021500
021600     PERFORM 010-INICIAR
021700     PERFORM 030-PROCESSAR UNTIL FIM-DO-ARQUIVO
021800     IF WS-CTLIDO > 0
021900        PERFORM 070-GRAVAR-ALUNO
022000     END-IF
022100     PERFORM 090-TERMINAR
022200     STOP RUN
022300     .
022400*--------------------------------------------------------------*
022500*    PROCEDIMENTOS INICIAIS                                    *
022600*--------------------------------------------------------------*
022700 010-INICIAR.
022800
022900     DISPLAY '*--------------------------------*'
023000     DISPLAY '* SFAA - PASSO 2 - FRQPRG02       *'
023100     DISPLAY '* CALCULO, AJUSTE E CLASSIFICACAO *'
023200     DISPLAY '*--------------------------------*'
023300
023400     PERFORM 015-DATA-HORA
023500
023600     DISPLAY ' *----------------------------------------*'
023700     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
023800     DISPLAY ' *----------------------------------------*'
023900
024000     ACCEPT WS-CARTAO-PARM FROM SYSIN
024100
024200     IF WS-PARM-LIMIAR-AJUSTE = 0
024300        MOVE 75.00 TO WS-PARM-LIMIAR-AJUSTE
024400     END-IF
024500
024600     IF SW-AJUSTE-DESLIGADO
024700        MOVE 'N' TO WS-PARM-AJUSTE-OD-ML
024800     END-IF
024900
025000     DISPLAY ' * AJUSTE ABONO/LICENCA LIGADO    = '
025100             WS-PARM-AJUSTE-OD-ML
025200     DISPLAY ' * LIMIAR DO AJUSTE (PCT)         = '
025300             WS-PARM-LIMIAR-AJUSTE
025400
025500     PERFORM 020-ABRIR-ARQ
025600
025700     PERFORM 025-LER-FUSAO
025800     .
025900*--------------------------------------------------------------*
026000*    OBTER A DATA E HORA DO SISTEMA                             *
026100*--------------------------------------------------------------*
026200 015-DATA-HORA.
026300
026400     ACCEPT  WS-DTSYS  FROM DATE
026500     STRING  WS-DTSYS-DD   '/'
026600             WS-DTSYS-MM   '/20'
026700             WS-DTSYS-AA
026800     DELIMITED BY SIZE INTO WS-DTEDI
026900
027000     ACCEPT  WS-HRSYS  FROM TIME
027100     STRING  WS-HRSYS  (1:2) ':'
027200             WS-HRSYS  (3:2) ':'
027300             WS-HRSYS  (5:2) ':'
027400             WS-HRSYS  (7:2)
027500     DELIMITED BY SIZE INTO WS-HREDI
027600     .
027700*--------------------------------------------------------------*
027800*    ABERTURA DOS ARQUIVOS                                      *
027900*--------------------------------------------------------------*
028000 020-ABRIR-ARQ.
028100
028200     OPEN INPUT  F-FUSOFREQ
028300     IF WS-FS-ENT NOT = '00'
028400        MOVE 'ERRO AO ABRIR O F-FUSOFREQ'  TO WS-MSG
028500        MOVE WS-FS-ENT                     TO WS-FS-MSG
028600        GO TO 999-ERRO
028700     END-IF
028800
028900     OPEN OUTPUT F-CALCFREQ
029000     IF WS-FS-CAL NOT = '00'
029100        MOVE 'ERRO AO ABRIR O F-CALCFREQ'  TO WS-MSG
029200        MOVE WS-FS-CAL                     TO WS-FS-MSG
029300        GO TO 999-ERRO
029400     END-IF
029500
029600     OPEN OUTPUT F-RESALU
029700     IF WS-FS-RES NOT = '00'
029800        MOVE 'ERRO AO ABRIR O F-RESALU'    TO WS-MSG
029900        MOVE WS-FS-RES                     TO WS-FS-MSG
030000        GO TO 999-ERRO
030100     END-IF
030200     .
030300*--------------------------------------------------------------*
030400*    LEITURA DO ARQUIVO FUNDIDO                                 *
030500*--------------------------------------------------------------*
030600 025-LER-FUSAO.
030700
030800     READ F-FUSOFREQ INTO WS-REG-FUSAO-E
030900
031000     IF WS-FS-ENT NOT = '00' AND '10'
031100        MOVE 'ERRO NA LEITURA DO F-FUSOFREQ'  TO WS-MSG
031200        MOVE WS-FS-ENT                        TO WS-FS-MSG
031300        GO TO 999-ERRO
031400     ELSE
031500        IF WS-FS-ENT = '10'
031600           MOVE 'S' TO WS-FIM-ARQUIVO
031700        ELSE
031800           ADD 1 TO WS-CTLIDO
031900        END-IF
032000     END-IF
032100     .
032200*--------------------------------------------------------------*
032300*    PROCESSAR UMA LINHA FUNDIDA - QUEBRA DE MATRICULA          *
032400*--------------------------------------------------------------*
032500 030-PROCESSAR.
032600
032700     IF NOT E-A-PRIMEIRA-LEITURA AND
032800        WS-E-MATRICULA NOT = WS-MATRICULA-ANTERIOR
032900        PERFORM 070-GRAVAR-ALUNO
033000     END-IF
033100
033200     IF E-A-PRIMEIRA-LEITURA OR
033300        WS-E-MATRICULA NOT = WS-MATRICULA-ANTERIOR
033400        PERFORM 065-ZERAR-ACUM-ALUNO
033500     END-IF
033600
033700     MOVE 'N' TO WS-PRIMEIRA-VEZ
033800     MOVE WS-E-MATRICULA  TO WS-MATRICULA-ANTERIOR
033900     MOVE WS-E-NOME-ALUNO TO WS-NOME-ALUNO-ANTERIOR
034000
034100     PERFORM 035-CALC-PERC-ORIGINAL
034200     PERFORM 040-AJUSTAR-OD-ML
034300     PERFORM 050-CLASSIFICAR
034400     PERFORM 060-ACUMULAR-ALUNO
034500     PERFORM 055-GRAVAR-CALC
034600
034700     PERFORM 025-LER-FUSAO
034800     .
034900*--------------------------------------------------------------*
035000*    CALCULAR O PERCENTUAL ORIGINAL (ANTES DO AJUSTE)           *
035100*    ARREDONDAMENTO COMERCIAL - 2 CASAS DECIMAIS                *
035200*--------------------------------------------------------------*
035300 035-CALC-PERC-ORIGINAL.
035400
035500     IF WS-E-AULAS-DADAS = 0
035600        MOVE 0 TO WS-PCT-ORIGINAL
035700     ELSE
035800        COMPUTE WS-PCT-ORIGINAL ROUNDED =
035900                (WS-E-AULAS-PRES / WS-E-AULAS-DADAS) * 100
036000     END-IF
036100     .
036200*--------------------------------------------------------------*
036300*    APLICAR O AJUSTE DE ABONO/LICENCA MEDICA QUANDO:           *
036400*    - RECURSO LIGADO NO CARTAO DE PARAMETROS;                  *
036500*    - PERCENTUAL ORIGINAL ABAIXO DO LIMIAR (75,00 PADRAO);     *
036600*    - SOMA DE ABONO + LICENCA MEDICA MAIOR QUE ZERO.           *
036700*    (JPO 950214 - LIMIAR EXCLUSIVO: 75,00% NAO ENTRA NO AJUSTE)*
036800*--------------------------------------------------------------*
036900 040-AJUSTAR-OD-ML.
037000
037100     MOVE 'N' TO WS-OD-ML-APLICADO
037200     MOVE WS-PCT-ORIGINAL TO WS-PCT-FINAL
037300
037400     IF AJUSTE-OD-ML-LIGADO                            AND
037500        WS-PCT-ORIGINAL < WS-PARM-LIMIAR-AJUSTE         AND
037600        (WS-E-QTD-ABONO + WS-E-QTD-LICMED) > 0
037700        COMPUTE WS-ATENDIDO-AJUSTADO =
037800                WS-E-AULAS-PRES + WS-E-QTD-ABONO +
037900                WS-E-QTD-LICMED
038000        IF WS-ATENDIDO-AJUSTADO > WS-E-AULAS-DADAS
038100           MOVE WS-E-AULAS-DADAS TO WS-ATENDIDO-AJUSTADO
038200        END-IF
038300        IF WS-E-AULAS-DADAS = 0
038400           MOVE 0 TO WS-PCT-FINAL
038500        ELSE
038600           COMPUTE WS-PCT-FINAL ROUNDED =
038700              (WS-ATENDIDO-AJUSTADO / WS-E-AULAS-DADAS) * 100
038800        END-IF
038900        MOVE 'S' TO WS-OD-ML-APLICADO
039000        ADD 1 TO WS-CTAJUST
039100     END-IF
039200     .
039300*--------------------------------------------------------------*
039400*    CLASSIFICAR UM PERCENTUAL NA FAIXA DE RISCO                *
039500*    FAIXA:  < 65,00          = CRITICA                         *
039600*            65,00 A < 75,00  = PERIGO                          *
039700*            75,00 A < 80,00  = LIMITE                          *
039800*            >= 80,00         = SEGURA (PADRAO)                 *
039900*--------------------------------------------------------------*
040000 050-CLASSIFICAR.
040100
040200     MOVE WS-PCT-FINAL TO WS-PCT-ENTRADA
040300     PERFORM 051-FAIXA-DE-RISCO
040400     .
040500*--------------------------------------------------------------*
040600*    ROTINA COMUM DE FAIXA - RECEBE WS-PCT-ENTRADA, DEVOLVE     *
040700*    WS-CAT-SAIDA E WS-ROTULO-SAIDA                             *
040800*--------------------------------------------------------------*
040900 051-FAIXA-DE-RISCO.
041000
041100     IF WS-PCT-ENTRADA < 65.00
041200        MOVE 'CRITICAL' TO WS-CAT-SAIDA
041300        MOVE 'Critical'            TO WS-ROTULO-SAIDA
041400     ELSE
041500        IF WS-PCT-ENTRADA < 75.00
041600           MOVE 'DANGER'  TO WS-CAT-SAIDA
041700           MOVE 'Not Safe / Danger' TO WS-ROTULO-SAIDA
041800        ELSE
041900           IF WS-PCT-ENTRADA < 80.00
042000              MOVE 'BORDER'  TO WS-CAT-SAIDA
042100              MOVE 'Border'             TO WS-ROTULO-SAIDA
042200           ELSE
042300              MOVE 'SAFE'    TO WS-CAT-SAIDA
042400              MOVE 'Safe'               TO WS-ROTULO-SAIDA
042500           END-IF
042600        END-IF
042700     END-IF
042800     .
042900*--------------------------------------------------------------*
043000*    ACUMULAR OS TOTAIS DO ALUNO CORRENTE (QUEBRA DE MATRICULA) *
043100*    (WFS 030405 - TOTAL BRUTO SEPARADO DO TOTAL AJUSTADO)      *
043200*--------------------------------------------------------------*
043300 060-ACUMULAR-ALUNO.
043400
043500     ADD WS-E-AULAS-DADAS TO WS-AC-CONDUZIDO
043600     ADD WS-E-AULAS-PRES  TO WS-AC-ATENDIDO-BRUTO
043700     ADD 1                TO WS-AC-QTD-DISCIPLINA
043800
043900     IF OD-ML-FOI-APLICADO
044000        ADD WS-ATENDIDO-AJUSTADO TO WS-AC-ATENDIDO-AJUST
044100     ELSE
044200        ADD WS-E-AULAS-PRES      TO WS-AC-ATENDIDO-AJUST
044300     END-IF
044400     .
044500*--------------------------------------------------------------*
044600*    ZERAR OS ACUMULADORES PARA UM NOVO ALUNO                   *
044700*--------------------------------------------------------------*
044800 065-ZERAR-ACUM-ALUNO.
044900
045000     MOVE 0 TO WS-AC-CONDUZIDO
045100     MOVE 0 TO WS-AC-ATENDIDO-BRUTO
045200     MOVE 0 TO WS-AC-ATENDIDO-AJUST
045300     MOVE 0 TO WS-AC-QTD-DISCIPLINA
045400     .
045500*--------------------------------------------------------------*
045600*    GRAVAR A LINHA CALCULADA DA DISCIPLINA (F-CALCFREQ)        *
045700*--------------------------------------------------------------*
045800 055-GRAVAR-CALC.
045900
046000     MOVE SPACES                      TO WS-REG-CALC-S
046100     MOVE WS-E-MATRICULA              TO WS-C-MATRICULA
046200     MOVE WS-E-NOME-ALUNO              TO WS-C-NOME-ALUNO
046300     MOVE WS-E-COD-DISCIPLINA          TO WS-C-COD-DISCIPLINA
046400     MOVE WS-E-NOME-DISCIPLINA         TO WS-C-NOME-DISCIPLINA
046500     MOVE WS-E-COMBINADO               TO WS-C-COMBINADO
046600     MOVE WS-E-COMBIN-GRUPO            TO WS-C-COMBIN-GRUPO
046700     MOVE WS-E-AULAS-DADAS             TO WS-C-AULAS-DADAS
046800     MOVE WS-E-AULAS-PRES              TO WS-C-AULAS-PRES
046900     MOVE WS-E-QTD-ABONO               TO WS-C-QTD-ABONO
047000     MOVE WS-E-QTD-LICMED              TO WS-C-QTD-LICMED
047100     MOVE WS-PCT-ORIGINAL              TO WS-C-PCT-ORIGINAL
047200     MOVE WS-OD-ML-APLICADO            TO WS-C-OD-ML-AJUSTADO
047300     MOVE WS-PCT-FINAL                 TO WS-C-PCT-FINAL
047400     MOVE WS-CAT-SAIDA                 TO WS-C-CATEGORIA
047500     MOVE WS-ROTULO-SAIDA              TO WS-C-ROTULO
047600
047700     WRITE REG-CALCFREQ FROM WS-REG-CALC-S
047800     IF WS-FS-CAL NOT = '00'
047900        MOVE 'ERRO NA GRAVACAO DO F-CALCFREQ' TO WS-MSG
048000        MOVE WS-FS-CAL                        TO WS-FS-MSG
048100        GO TO 999-ERRO
048200     ELSE
048300        ADD 1 TO WS-CTGRAVCAL
048400     END-IF
048500     .
048600*--------------------------------------------------------------*
048700*    CALCULAR O PERCENTUAL GERAL DO ALUNO E GRAVAR O RESUMO     *
048800*    (MSG960520 - PASSOU A GRAVAR NESTE PASSO)                  *
048900*--------------------------------------------------------------*
049000 070-GRAVAR-ALUNO.
049100
049200     IF WS-AC-QTD-DISCIPLINA = 0 OR WS-AC-CONDUZIDO = 0
049300        MOVE 0          TO WS-A-PCT-GERAL
049400        MOVE 'CRITICAL' TO WS-A-CATEGORIA
049500     ELSE
049600        COMPUTE WS-A-PCT-GERAL ROUNDED =
049700           (WS-AC-ATENDIDO-AJUST / WS-AC-CONDUZIDO) * 100
049800        MOVE WS-A-PCT-GERAL TO WS-PCT-ENTRADA
049900        PERFORM 051-FAIXA-DE-RISCO
050000        MOVE WS-CAT-SAIDA   TO WS-A-CATEGORIA
050100     END-IF
050200
050300     MOVE SPACES                       TO WS-REG-ALUNO-S
050400     MOVE WS-MATRICULA-ANTERIOR        TO WS-A-MATRICULA
050500     MOVE WS-NOME-ALUNO-ANTERIOR       TO WS-A-NOME-ALUNO
050600     MOVE WS-AC-CONDUZIDO              TO WS-A-TOTAL-CONDUZIDO
050700     MOVE WS-AC-ATENDIDO-BRUTO         TO WS-A-TOTAL-ATENDIDO
050800
050900     WRITE REG-RESALU FROM WS-REG-ALUNO-S
051000     IF WS-FS-RES NOT = '00'
051100        MOVE 'ERRO NA GRAVACAO DO F-RESALU' TO WS-MSG
051200        MOVE WS-FS-RES                      TO WS-FS-MSG
051300        GO TO 999-ERRO
051400     ELSE
051500        ADD 1 TO WS-CTGRAVRES
051600     END-IF
051700     .
051800*--------------------------------------------------------------*
051900*    PROCEDIMENTOS FINAIS                                       *
052000*--------------------------------------------------------------*
052100 090-TERMINAR.
052200
052300     PERFORM 015-DATA-HORA
052400
052500     DISPLAY ' *----------------------------------------*'
052600     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
052700     DISPLAY ' *----------------------------------------*'
052800     DISPLAY ' *========================================*'
052900     DISPLAY ' *   TOTAIS DE CONTROLE - FRQPRG02         *'
053000     DISPLAY ' *----------------------------------------*'
053100     DISPLAY ' * LINHAS LIDAS         - FUSOFREQ = ' WS-CTLIDO
053200     DISPLAY ' * DISCIPLINAS AJUSTADAS (OD/ML)   = ' WS-CTAJUST
053300     DISPLAY ' * LINHAS GRAVADAS      - CALCFREQ = ' WS-CTGRAVCAL
053400     DISPLAY ' * ALUNOS GRAVADOS      - RESALU   = ' WS-CTGRAVRES
053500     DISPLAY ' *========================================*'
053600
053700     PERFORM 095-FECHAR-ARQ
053800
053900     DISPLAY ' *----------------------------------------*'
054000     DISPLAY ' *      TERMINO NORMAL DO FRQPRG02         *'
054100     DISPLAY ' *----------------------------------------*'
054200     .
054300*--------------------------------------------------------------*
054400*    FECHAR OS ARQUIVOS                                         *
054500*--------------------------------------------------------------*
054600 095-FECHAR-ARQ.
054700
054800     CLOSE F-FUSOFREQ
054900     IF WS-FS-ENT NOT = '00'
055000        MOVE 'ERRO AO FECHAR O F-FUSOFREQ' TO WS-MSG
055100        MOVE WS-FS-ENT                     TO WS-FS-MSG
055200        GO TO 999-ERRO
055300     END-IF
055400
055500     CLOSE F-CALCFREQ
055600     IF WS-FS-CAL NOT = '00'
055700        MOVE 'ERRO AO FECHAR O F-CALCFREQ' TO WS-MSG
055800        MOVE WS-FS-CAL                     TO WS-FS-MSG
055900        GO TO 999-ERRO
056000     END-IF
056100
056200     CLOSE F-RESALU
056300     IF WS-FS-RES NOT = '00'
056400        MOVE 'ERRO AO FECHAR O F-RESALU'   TO WS-MSG
056500        MOVE WS-FS-RES                     TO WS-FS-MSG
056600        GO TO 999-ERRO
056700     END-IF
056800     .
056900*--------------------------------------------------------------*
057000*    ROTINA DE ERRO                                             *
057100*--------------------------------------------------------------*
057200 999-ERRO.
057300
057400     DISPLAY ' *----------------------------------------*'
057500     DISPLAY ' *           PROGRAMA CANCELADO           *'
057600     DISPLAY ' *----------------------------------------*'
057700     DISPLAY ' * MENSAGEM    = ' WS-MSG
057800     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
057900     DISPLAY ' *----------------------------------------*'
058000     DISPLAY ' *       TERMINO ANORMAL DO FRQPRG02       *'
058100     DISPLAY ' *----------------------------------------*'
058200     STOP RUN
058300     .
058400*---------------> FIM DO PROGRAMA FRQPRG02 <--------------------*
